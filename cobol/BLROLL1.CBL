000100****************************************************************
000200* FECHA       : 19/05/1994                                       *
000300* PROGRAMADOR : C.MOLX                                           *
000400* APLICACION  : BILLETERA PERSONAL                                *
000500* PROGRAMA    : BLROLL1                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : RECALCULA PRES-GASTADO DE UN PRESUPUESTO DESDE    *
000800*             : CERO, RECORRIENDO TODA LA BITACORA DE MOVIMIENTOS *
000900*             : (BLMOVR) Y SUMANDO LOS GASTOS DE SU CATEGORIA QUE *
001000*             : CAEN DENTRO DE SU RANGO DE VIGENCIA.  EL TOTAL    *
001100*             : OBTENIDO REEMPLAZA POR COMPLETO A PRES-GASTADO,   *
001200*             : NO SE ACUMULA SOBRE EL VALOR ANTERIOR.  SE LANZA  *
001300*             : AL DAR DE ALTA UN PRESUPUESTO O AL RECATEGORIZAR  *
001400*             : UN PRESUPUESTO EXISTENTE.  DE PASO DEJA CONSTANCIA*
001500*             : DE LA CORRIDA EN PRES-FECHA-ULT-RECALCULO Y       *
001600*             : PRES-CONTADOR-RECALCULOS, PARA AUDITORIA.         *
001700* ARCHIVOS    : BLPRES=A, BLMOVR=C                                *
001800* ENTRADA     : EL NUMERO DE PRESUPUESTO A RECALCULAR SE RECIBE   *
001900*             : POR SYSIN (9 POSICIONES, CON CEROS A LA IZQ.)     *
002000* BPM/RATIONAL: 300414                                            *
002100* NOMBRE      : RECALCULO TOTAL DE GASTO DE PRESUPUESTO           *
002200****************************************************************
002300*                C A M B I O S   A L   P R O G R A M A            *
002400****************************************************************
002500* 19/05/1994  C.MOLX             VERSION INICIAL                  CR940519
002600* 19/05/1994  C.MOLX             INSTALACION EN PRODUCCION        CR940519
002700* 02/04/1997  C.MOLX             SE AGREGA LA VALIDACION DE QUE   CR970402
002800*                                FECHA-FIN NO SEA ANTERIOR A      *
002900*                                FECHA-INICIO (REQ. AUDITORIA)    *
003000* 21/01/1999  J.SALV             AJUSTE Y2K - BLMOVR Y BLPRES A   CR990121
003100*                                FECHAS DE 8 POSICIONES           *
003200* 09/01/2006  EEDR               SE ACLARA EN COMENTARIOS QUE EL  CR060109
003300*                                RECALCULO REEMPLAZA, NO SUMA     *
003400* 14/02/2006  EEDR               SE AGREGAN PRES-FECHA-ULT-       CR060214
003500*                                RECALCULO Y PRES-CONTADOR-       *
003600*                                RECALCULOS AL MAESTRO BLPRES; SE *
003700*                                GRABAN EN 400-GRABA-PRESUPUESTO  *
003800*                                EN CADA CORRIDA (REQ. AUDITORIA) *
003900* 25/06/2007  M.OROZ             SE UNEN 100- Y 200- EN UNA SOLA  CR070625
004000*                                SECTION (100-RECORRE-BITACORA)   *
004100*                                CON UN GO TO QUE SALTA LOS       *
004200*                                MOVIMIENTOS QUE NO APLICAN AL    *
004300*                                PRESUPUESTO, SIN ANIDAR EL IF    *
004400*                                DENTRO DEL LOOP DE LECTURA       *
004500****************************************************************
004600  IDENTIFICATION DIVISION.
004700  PROGRAM-ID.    BLROLL1.
004800  AUTHOR.        C.MOLX.
004900  INSTALLATION.  BILLETERA PERSONAL.
005000  DATE-WRITTEN.  19/05/1994.
005100  DATE-COMPILED.
005200  SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005300 
005400  ENVIRONMENT DIVISION.
005500  CONFIGURATION SECTION.
005600  SPECIAL-NAMES.
005700      C01                   IS TOP-OF-FORM
005800      CLASS CLASE-NUMERICA  IS '0' THRU '9'
005900      UPSI-0 ON STATUS      IS SW-REPROCESO.
006000 
006100  INPUT-OUTPUT SECTION.
006200  FILE-CONTROL.
006300*--> BLPRES SE ABRE RANDOM PORQUE SE BUSCA UN UNICO PRESUPUESTO
006400*    POR RRN (EL QUE VIENE POR SYSIN); BLMOVR ES SECUENCIAL Y SE
006500*    RECORRE COMPLETO, NO HAY INDICE POR CATEGORIA/FECHA
006600      SELECT BLPRES  ASSIGN   TO BLPRES
006700             ORGANIZATION     IS RELATIVE
006800             ACCESS MODE      IS RANDOM
006900             RELATIVE KEY     IS WKS-BLPRES-RRN
007000             FILE STATUS      IS FS-BLPRES
007100                                 FSE-BLPRES.
007200 
007300      SELECT BLMOVR  ASSIGN   TO BLMOVR
007400             ORGANIZATION     IS LINE SEQUENTIAL
007500             ACCESS MODE      IS SEQUENTIAL
007600             FILE STATUS      IS FS-BLMOVR
007700                                 FSE-BLMOVR.
007800 
007900  DATA DIVISION.
008000  FILE SECTION.
008100  FD  BLPRES
008200      LABEL RECORD STANDARD.
008300      COPY BLPRES.
008400 
008500*--> BITACORA COMPLETA DE MOVIMIENTOS; SE LEE DE PUNTA A PUNTA
008600*    UNA SOLA VEZ POR CORRIDA, FILTRANDO POR CATEGORIA Y VIGENCIA
008700*    EN 100-RECORRE-BITACORA
008800  FD  BLMOVR
008900      LABEL RECORD STANDARD.
009000      COPY BLMOVR.
009100 
009200  WORKING-STORAGE SECTION.
009300*--> CONTADOR DE VECES QUE SE LANZO EL RECALCULO EN ESTA MAQUINA
009400*    DESDE EL ULTIMO IPL; SOLO PARA TRAZA DE OPERACION, NO SE
009500*    CONFUNDE CON PRES-CONTADOR-RECALCULOS, QUE ES POR PRESUPUESTO
009600  77  WKS-CONTADOR-CORRIDAS   PIC 9(07) COMP VALUE ZERO.
009700 
009800*--> STATUS/FEEDBACK DE AMBOS ARCHIVOS; SE PASA A DEBD1R00 SI
009900*    FALLA EL OPEN, IGUAL QUE EN EL RESTO DE LA APLICACION
010000  01  WKS-FS-STATUS.
010100      05  FS-BLPRES                PIC 9(02) VALUE ZEROES.
010200      05  FSE-BLPRES.
010300          10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010400          10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
010500          10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
010600      05  FS-BLMOVR                PIC 9(02) VALUE ZEROES.
010700      05  FSE-BLMOVR.
010800          10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
010900          10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
011000          10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
011100      05  PROGRAMA                 PIC X(08) VALUE 'BLROLL1'.
011200      05  ARCHIVO                  PIC X(08) VALUE SPACES.
011300      05  ACCION                   PIC X(10) VALUE SPACES.
011400      05  LLAVE                    PIC X(32) VALUE SPACES.
011500      05  FILLER                   PIC X(10) VALUE SPACES.
011600  01  LLAVE-R REDEFINES LLAVE.
011700      05  LLAVE-PRESUPUESTO-ID     PIC 9(09).
011800      05  FILLER                   PIC X(23).
011900 
012000  01  WKS-BLPRES-CLAVE.
012100      05  WKS-BLPRES-RRN           PIC 9(09) COMP VALUE ZERO.
012200      05  FILLER                   PIC X(05) VALUE SPACES.
012300 
012400*--> UNICO PARAMETRO DE ENTRADA DEL JOB: EL PRESUPUESTO A
012500*    RECALCULAR, 9 POSICIONES CON CEROS A LA IZQUIERDA EN SYSIN
012600  01  WKS-PARM-SYSIN.
012700      05  WKS-PARM-PRESUPUESTO-ID  PIC 9(09).
012800      05  FILLER                   PIC X(03) VALUE SPACES.
012900  01  WKS-PARM-SYSIN-R REDEFINES WKS-PARM-SYSIN.
013000      05  WKS-PARM-ALFA            PIC X(09).
013100      05  FILLER                   PIC X(03).
013200 
013300*--> WKS-PRESUP-LEIDO DISTINGUE "NO EXISTE EL RRN" DE
013400*    "EXISTE PERO EL RANGO DE FECHAS ES INVALIDO" (WKS-RANGO-OK),
013500*    PARA PODER DAR UN MENSAJE DISTINTO EN CADA CASO
013600  01  WKS-FLAGS.
013700      05  WKS-FIN-BLMOVR           PIC 9(01) VALUE ZERO.
013800          88  FIN-BLMOVR                   VALUE 1.
013900      05  WKS-RANGO-OK             PIC 9(01) VALUE ZERO.
014000          88  RANGO-VALIDO                 VALUE 1.
014100      05  WKS-PRESUP-LEIDO         PIC 9(01) VALUE ZERO.
014200          88  PRESUP-ENCONTRADO            VALUE 1.
014300      05  FILLER                   PIC X(07) VALUE SPACES.
014400 
014500  01  WKS-FECHA-HOY-GRUPO.
014600      05  WKS-FECHA-HOY            PIC 9(08) VALUE ZEROES.
014700      05  FILLER                   PIC X(05) VALUE SPACES.
014800*--> SE USA SOLO PARA SELLAR PRES-FECHA-ULT-RECALCULO; LA
014900*    VIGENCIA DEL PRESUPUESTO NO DEPENDE DE LA FECHA DE HOY AQUI
015000*    (A DIFERENCIA DE BLLIMIT), DEPENDE DE LA FECHA DEL MOVIMIENTO
015100  01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY-GRUPO.
015200      05  WKS-FHOY-ANIO            PIC 9(04).
015300      05  WKS-FHOY-MES             PIC 9(02).
015400      05  WKS-FHOY-DIA             PIC 9(02).
015500      05  FILLER                   PIC X(05).
015600 
015700*--> WKS-TOTAL-GASTADO SE VA SUMANDO MOVIMIENTO A MOVIMIENTO EN
015800*    200- Y RECIEN SE VUELCA A PRES-GASTADO AL FINAL, EN 400-;
015900*    WKS-MOVS-LEIDOS Y WKS-MOVS-APLICADOS SON SOLO PARA EL
016000*    RESUMEN DE 900-ESTADISTICAS
016100  01  WKS-ACUMULADORES.
016200      05  WKS-TOTAL-GASTADO        PIC S9(09)V99 COMP-3 VALUE 0.
016300      05  WKS-TOTAL-GASTADO-R REDEFINES WKS-TOTAL-GASTADO
016400                                    PIC S9(11) COMP-3.
016500      05  WKS-MOVS-LEIDOS          PIC 9(07) COMP VALUE ZERO.
016600      05  WKS-MOVS-APLICADOS       PIC 9(07) COMP VALUE ZERO.
016700      05  FILLER                   PIC X(10) VALUE SPACES.
016800 
016900  PROCEDURE DIVISION.
017000*--> FLUJO LINEAL: ABRE, LEE EL PARAMETRO, BUSCA EL PRESUPUESTO,
017100*    VALIDA EL RANGO DE FECHAS Y RECIEN AHI RECORRE LA BITACORA;
017200*    CUALQUIER PASO QUE FALLE DEJA EL PRESUPUESTO SIN TOCAR
017300  000-MAIN SECTION.
017400      ADD 1 TO WKS-CONTADOR-CORRIDAS
017500      PERFORM 010-APERTURA-ARCHIVOS
017600      ACCEPT WKS-PARM-SYSIN FROM SYSIN
017700      MOVE WKS-PARM-PRESUPUESTO-ID TO WKS-BLPRES-RRN
017800      PERFORM 050-LEE-PRESUPUESTO
017900      IF PRESUP-ENCONTRADO
018000         PERFORM 060-VALIDA-RANGO-FECHAS
018100         IF RANGO-VALIDO
018200            ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
018300            PERFORM 100-LEE-MOVIMIENTO THRU 100-LEE-MOVIMIENTO-E
018400            PERFORM 200-FILTRA-Y-ACUMULA THRU 200-FILTRA-Y-ACUMULA-E
018500               UNTIL FIN-BLMOVR
018600            PERFORM 400-GRABA-PRESUPUESTO
018700         ELSE
018800            DISPLAY 'BLROLL1 - RANGO DE FECHAS INVALIDO, SE '
018900                    'RECHAZA EL RECALCULO: '
019000                    WKS-PARM-PRESUPUESTO-ID
019100         END-IF
019200      ELSE
019300         DISPLAY 'BLROLL1 - PRESUPUESTO NO EXISTE: '
019400                  WKS-PARM-PRESUPUESTO-ID
019500      END-IF
019600      PERFORM 900-ESTADISTICAS
019700      PERFORM 990-CIERRA-ARCHIVOS
019800      STOP RUN.
019900  000-MAIN-E. EXIT.
020000 
020100  010-APERTURA-ARCHIVOS SECTION.
020200      OPEN I-O   BLPRES
020300           INPUT BLMOVR
020400      IF FS-BLPRES NOT = 0
020500         MOVE 'OPEN' TO ACCION
020600         MOVE 'BLPRES' TO ARCHIVO
020700         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020800                                FS-BLPRES, FSE-BLPRES
020900         DISPLAY '>>> BLROLL1 - ERROR AL ABRIR BLPRES <<<'
021000                 UPON CONSOLE
021100         STOP RUN
021200      END-IF
021300      IF FS-BLMOVR NOT = 0
021400         MOVE 'OPEN' TO ACCION
021500         MOVE 'BLMOVR' TO ARCHIVO
021600         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021700                                FS-BLMOVR, FSE-BLMOVR
021800         DISPLAY '>>> BLROLL1 - ERROR AL ABRIR BLMOVR <<<'
021900                 UPON CONSOLE
022000         STOP RUN
022100      END-IF.
022200  010-APERTURA-ARCHIVOS-E. EXIT.
022300 
022400  050-LEE-PRESUPUESTO SECTION.
022500      READ BLPRES
022600        INVALID KEY
022700           MOVE 0 TO WKS-PRESUP-LEIDO
022800        NOT INVALID KEY
022900           MOVE 1 TO WKS-PRESUP-LEIDO
023000      END-READ.
023100  050-LEE-PRESUPUESTO-E. EXIT.
023200 
023300****************************************************************
023400*  060 - REGLA DE NEGOCIO: LA FECHA DE FIN NO PUEDE SER ANTERIOR *
023500*        A LA FECHA DE INICIO.  SI LO ES, EL PRESUPUESTO SE      *
023600*        CONSIDERA INVALIDO Y NO SE RECALCULA (REQ. AUDITORIA)   *
023700****************************************************************
023800  060-VALIDA-RANGO-FECHAS SECTION.
023900      IF PRES-FECHA-FIN >= PRES-FECHA-INICIO
024000         MOVE 1 TO WKS-RANGO-OK
024100      ELSE
024200         MOVE 0 TO WKS-RANGO-OK
024300      END-IF.
024400  060-VALIDA-RANGO-FECHAS-E. EXIT.
024500 
024600****************************************************************
024700*  100 - DESDE EL CAMBIO 25/06/2007 LEE-MOVIMIENTO Y FILTRA-Y-  *
024800*        ACUMULA VIVEN EN LA MISMA SECTION.  EL GO TO EN 100-   *
024900*        SALTA DIRECTO A LA SALIDA CUANDO LLEGA EL EOF, Y EL    *
025000*        GO TO EN 200- SALTA LOS MOVIMIENTOS QUE NO SON DE LA   *
025100*        CATEGORIA/VIGENCIA DEL PRESUPUESTO, SIN ANIDAR EL IF   *
025200*        DE 200- DENTRO DEL LOOP DE LECTURA.                    *
025300****************************************************************
025400  100-LEE-MOVIMIENTO SECTION.
025500      READ BLMOVR
025600        AT END
025700           MOVE 1 TO WKS-FIN-BLMOVR
025800           GO TO 100-LEE-MOVIMIENTO-E
025900      END-READ
026000      ADD 1 TO WKS-MOVS-LEIDOS.
026100  100-LEE-MOVIMIENTO-E. EXIT.
026200 
026300  200-FILTRA-Y-ACUMULA SECTION.
026400*--> SUMA AL TOTAL SOLO LOS GASTOS DE LA MISMA CATEGORIA QUE
026500*    CAEN DENTRO DE LA VIGENCIA DEL PRESUPUESTO; CUALQUIER OTRO
026600*    TIPO DE MOVIMIENTO, CATEGORIA O FECHA FUERA DE RANGO SE
026700*    SALTEA DIRECTO A LEER EL SIGUIENTE REGISTRO
026800      IF NOT MOVR-ES-GASTO
026900         OR MOVR-CATEGORIA-ID NOT = PRES-CATEGORIA-ID
027000         OR MOVR-FECHA < PRES-FECHA-INICIO
027100         OR MOVR-FECHA > PRES-FECHA-FIN
027200         GO TO 210-AVANZA-LECTURA
027300      END-IF
027400      ADD MOVR-IMPORTE TO WKS-TOTAL-GASTADO
027500      ADD 1 TO WKS-MOVS-APLICADOS.
027600 
027700*--> PUNTO UNICO DE AVANCE; LO ALCANZAN TANTO LOS MOVIMIENTOS
027800*    APLICADOS COMO LOS QUE SE SALTEARON POR EL GO TO DE ARRIBA
027900  210-AVANZA-LECTURA.
028000      PERFORM 100-LEE-MOVIMIENTO THRU 100-LEE-MOVIMIENTO-E.
028100  200-FILTRA-Y-ACUMULA-E. EXIT.
028200 
028300****************************************************************
028400*  400 - EL TOTAL RECALCULADO REEMPLAZA A PRES-GASTADO, NO SE    *
028500*        SUMA SOBRE EL VALOR QUE TENIA (DIFERENCIA CON BLLIMIT,  *
028600*        QUE SI ACUMULA MOVIMIENTO A MOVIMIENTO).  TAMBIEN DEJA  *
028700*        CONSTANCIA DE LA CORRIDA EN PRES-FECHA-ULT-RECALCULO Y  *
028800*        PRES-CONTADOR-RECALCULOS PARA QUE AUDITORIA PUEDA VER   *
028900*        CUANDO Y CUANTAS VECES SE RECALCULO ESTE PRESUPUESTO    *
029000*        (CAMBIO 14/02/2006).                                    *
029100****************************************************************
029200  400-GRABA-PRESUPUESTO SECTION.
029300      MOVE WKS-TOTAL-GASTADO   TO PRES-GASTADO
029400      MOVE WKS-FECHA-HOY       TO PRES-FECHA-ULT-RECALCULO
029500      ADD  1                   TO PRES-CONTADOR-RECALCULOS
029600      REWRITE REG-BLPRES
029700      IF FS-BLPRES NOT = 0
029800         DISPLAY 'BLROLL1 - ERROR AL REGRABAR BLPRES, STATUS: '
029900                  FS-BLPRES ' PRESUPUESTO: '
030000                  WKS-PARM-PRESUPUESTO-ID
030100      END-IF.
030200  400-GRABA-PRESUPUESTO-E. EXIT.
030300 
030400*--> RESUMEN DE FIN DE CORRIDA, AL SYSOUT DEL JOB
030500  900-ESTADISTICAS SECTION.
030600      DISPLAY 'BLROLL1 - MOVIMIENTOS LEIDOS  : ' WKS-MOVS-LEIDOS
030700      DISPLAY 'BLROLL1 - MOVIMIENTOS APLICADOS: ' WKS-MOVS-APLICADOS
030800      DISPLAY 'BLROLL1 - NUEVO GASTADO         : ' WKS-TOTAL-GASTADO.
030900  900-ESTADISTICAS-E. EXIT.
031000 
031100*--> CIERRA AMBOS ARCHIVOS ANTES DE STOP RUN
031200  990-CIERRA-ARCHIVOS SECTION.
031300      CLOSE BLPRES BLMOVR.
031400  990-CIERRA-ARCHIVOS-E. EXIT.
