000100******************************************************************
000200* FECHA       : 05/03/1991                                       *
000300* PROGRAMADOR : R.PEDR                                           *
000400* APLICACION  : BILLETERA PERSONAL                                *
000500* PROGRAMA    : BLPOST1                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : POSTEA UN MOVIMIENTO (ALTA, CAMBIO O BAJA) CONTRA *
000800*             : EL SALDO DE LA BILLETERA QUE LE PERTENECE.  SI EL *
000900*             : MOVIMIENTO ES UN CAMBIO O UNA BAJA, PRIMERO       *
001000*             : REVIERTE EL EFECTO DEL VALOR ANTERIOR ANTES DE    *
001100*             : APLICAR EL NUEVO.  LA UNICA CAUSA DE RECHAZO ES   *
001200*             : QUE LA BILLETERA DE DESTINO NO EXISTA EN BLMATH;  *
001300*             : NO SE VALIDA BLOQUEO NI CATEGORIA (VER CAMBIO     *
001400*             : 14/04/2010).  SI EL MOVIMIENTO QUEDA COMO GASTO   *
001500*             : CON CATEGORIA, DISPARA LA VERIFICACION DE LIMITE  *
001600*             : DE PRESUPUESTO (BLLIMIT).                         *
001700* ARCHIVOS    : BLMOVE=ENTRADA, BLMATH=A,                         *
001800*             : BLMOVR(VIEJO)=C, BLMOVR(NUEVO)=A                  *
001900* ACCION (ES) : A=ALTA, C=CAMBIO, B=BAJA                          *
002000* PROGRAMA(S) : BLLIMIT                                           *
002100* INSTALADO   : 02/05/1991                                        *
002200* BPM/RATIONAL: 300412                                            *
002300* NOMBRE      : POSTEO DE MOVIMIENTOS DE BILLETERA                *
002400******************************************************************
002500*                C A M B I O S   A L   P R O G R A M A            *
002600******************************************************************
002700* 05/03/1991  R.PEDR             VERSION INICIAL                  CR910305
002800* 02/05/1991  R.PEDR             INSTALACION EN PRODUCCION        CR910502
002900* 19/05/1994  C.MOLX             SE AGREGA LA VERIFICACION DE     CR940519
003000*                                PRESUPUESTO VIA CALL A BLLIMIT   *
003100*                                CUANDO EL MOVIMIENTO ES GASTO    *
003200* 30/11/1996  C.MOLX             SE AGREGA EL SANEAMIENTO DE      CR961130
003300*                                IMPORTES NO POSITIVOS (150-)     *
003400* 21/01/1999  J.SALV             AJUSTE Y2K - FECHAS A 8          CR990121
003500*                                POSICIONES (CCYYMMDD) EN BLMOVE/ *
003600*                                BLMOVR/BLMATH Y EN LA FECHA DE   *
003700*                                SISTEMA QUE SE ACEPTA CON        *
003800*                                FORMATO YYYYMMDD                 *
003900* 14/08/2001  EEDR               EL REGRABADO DE LA BITACORA SE   CR010814
004000*                                REESCRIBE COMO COPIA VIEJO/NUEVO *
004100*                                PARA EVITAR REGISTROS HUERFANOS  *
004200* 09/01/2006  EEDR               SE DOCUMENTA EL SUPUESTO DE QUE  CR060109
004300*                                BLPOST1 POSTEA UN MOVIMIENTO POR *
004400*                                CORRIDA (TICKET BPM 300412)      *
004500* 30/06/2008  M.OROZ             SE AGREGA LA CONSULTA A BLCATG   CR080630
004600*                                ANTES DE APLICAR UN GASTO: SI LA *
004700*                                CATEGORIA NO EXISTE O FUE DADA   *
004800*                                DE BAJA, EL MOVIMIENTO SE        *
004900*                                RECHAZA (REQ. AREA DE CATEGORIAS)*
005000* 30/06/2008  M.OROZ             SE AGREGA EL CHEQUEO DE          CR080630
005100*                                BLMT-IND-BLOQUEADA: UNA BILLETERA*
005200*                                BLOQUEADA POR SEGURIDAD NO RECIBE*
005300*                                POSTEOS HASTA QUE SE DESBLOQUEE  *
005400* 11/09/2009  M.OROZ             SE REESTRUCTURA EL CUERPO DEL    CR090911
005500*                                PROGRAMA A PARRAFOS CON PERFORM  *
005600*                                ... THRU Y GO TO DE RANGO, PARA  *
005700*                                QUE LOS DISTINTOS MOTIVOS DE     *
005800*                                RECHAZO (BILLETERA INEXISTENTE,  *
005900*                                BLOQUEADA, CATEGORIA INVALIDA)   *
006000*                                SALGAN POR UN SOLO PUNTO SIN     *
006100*                                DUPLICAR EL SET DE BANDERAS      *
006200* 14/04/2010  M.OROZ             AUDITORIA DE NEGOCIO DETERMINO   CR100414
006300*                                QUE NI EL BLOQUEO DE BILLETERA   *
006400*                                (210-VALIDA-BLOQUEO) NI LA BAJA  *
006500*                                DE CATEGORIA (250-VALIDA-        *
006600*                                CATEGORIA) FORMAN PARTE DE LA    *
006700*                                REGLA DE NEGOCIO VIGENTE DE      *
006800*                                BILLETERA PERSONAL; SE QUITAN    *
006900*                                AMBOS PARRAFOS.  BLMT-IND-       *
007000*                                BLOQUEADA/BLMT-MOTIVO-BLOQUEO Y   *
007100*                                BLCATG QUEDAN SOLO COMO CAMPO/    *
007200*                                CATALOGO DE REFERENCIA, SIN      *
007300*                                CONSUMIDOR BATCH.                *
007400******************************************************************
007500*             N O T A S   D E   O P E R A C I O N                *
007600******************************************************************
007700* 1. BLPOST1 CORRE DESPUES DE QUE LA PANTALLA DE CAPTURA GRABA   *
007800*    EL REGISTRO DE ENTRADA EN BLMOVE; NO HAY VALIDACION DE      *
007900*    PANTALLA DUPLICADA AQUI, SE CONFIA EN LO QUE LLEGA.         *
008000* 2. SI EL JOB ABORTA ENTRE 600- Y EL RENOMBRE DE BLMOVRN SOBRE  *
008100*    BLMOVRV (PASO POSTERIOR DEL JCL), LA BITACORA VIEJA QUEDA   *
008200*    INTACTA Y LA CORRIDA SE PUEDE REPETIR SIN RIESGO; BLMATH SI *
008300*    QUEDARIA CON EL SALDO YA APLICADO, POR ESO EL REPROCESO     *
008400*    (UPSI-0 / SW-REPROCESO) LO DECIDE EL OPERADOR A MANO.       *
008500* 3. DESDE EL CAMBIO 14/04/2010 NINGUN INDICADOR DE ESTADO DE    *
008600*    BLMATH O BLCATG (ACTIVA, BLOQUEADA, BAJA LOGICA) DETIENE    *
008700*    EL POSTEO; QUEDARON DE UN REQUERIMIENTO DE SEGURIDAD QUE    *
008800*    AUDITORIA DETERMINO QUE NO APLICABA A ESTA APLICACION.      *
008900* 4. POR LO ANTERIOR BLCATG NO SE ABRE NI SE LEE DESDE NINGUN    *
009000*    PARRAFO DE ESTE PROGRAMA; QUEDA COMO CATALOGO DE CONSULTA   *
009100*    PARA LA PANTALLA DE CATEGORIAS UNICAMENTE.                 *
009200* 5. EL CONTADOR BLMT-CONTADOR-MOVTOS Y EL SALDO ANTERIOR        *
009300*    (BLMT-SALDO-ANTERIOR) SON DE AUDITORIA UNICAMENTE; NINGUN   *
009400*    OTRO PROGRAMA DE ESTA APLICACION LOS CONSULTA POR AHORA.    *
009500******************************************************************
009600  IDENTIFICATION DIVISION.
009700  PROGRAM-ID.    BLPOST1.
009800  AUTHOR.        R.PEDR.
009900  INSTALLATION.  BILLETERA PERSONAL.
010000  DATE-WRITTEN.  05/03/1991.
010100  DATE-COMPILED.
010200  SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
010300 
010400  ENVIRONMENT DIVISION.
010500  CONFIGURATION SECTION.
010600  SPECIAL-NAMES.
010700*--> C01 QUEDA DECLARADO AUNQUE ESTE PROGRAMA NO IMPRIME (NO HAY
010800*    REPORTE DE SALIDA), POR CONSISTENCIA CON EL RESTO DE LOS
010900*    PROGRAMAS BATCH DE ESTA APLICACION.  CLASE-NUMERICA Y
011000*    SW-REPROCESO SI SE USAN: CLASE-NUMERICA PARA VALIDACIONES
011100*    FUTURAS DE CAMPOS NUMERICOS Y SW-REPROCESO PARA QUE EL
011200*    OPERADOR MARQUE UN REPROCESO VIA EL SWITCH DE JCL (NOTA 2).
011300      C01                   IS TOP-OF-FORM
011400      CLASS CLASE-NUMERICA  IS '0' THRU '9'
011500      UPSI-0 ON STATUS      IS SW-REPROCESO.
011600 
011700  INPUT-OUTPUT SECTION.
011800  FILE-CONTROL.
011900******************************************************************
012000*              A R C H I V O S   D E   E N T R A D A             *
012100******************************************************************
012200*--> ENTRADA DEL JOB DE POSTEO, UN SOLO REGISTRO POR CORRIDA
012300      SELECT BLMOVE  ASSIGN   TO BLMOVE
012400             ORGANIZATION     IS LINE SEQUENTIAL
012500             ACCESS MODE      IS SEQUENTIAL
012600             FILE STATUS      IS FS-BLMOVE
012700                                 FSE-BLMOVE.
012800 
012900*--> BITACORA COMPLETA TAL COMO QUEDO AL CIERRE DE LA CORRIDA
013000*    ANTERIOR; SE LEE DE PUNTA A PUNTA PARA RECONSTRUIR BLMOVRN
013100      SELECT BLMOVR-VIEJO ASSIGN  TO BLMOVRV
013200             ORGANIZATION        IS LINE SEQUENTIAL
013300             ACCESS MODE         IS SEQUENTIAL
013400             FILE STATUS         IS FS-BLMOVRV
013500                                    FSE-BLMOVRV.
013600 
013700*--> MAESTRO DE BILLETERAS, ACCESO RELATIVO PORQUE BLPOST1 SOLO
013800*    NECESITA LEER/REGRABAR UNA BILLETERA POR CORRIDA
013900      SELECT BLMATH  ASSIGN   TO BLMATH
014000             ORGANIZATION     IS RELATIVE
014100             ACCESS MODE      IS DYNAMIC
014200             RELATIVE KEY     IS WKS-BLMATH-RRN
014300             FILE STATUS      IS FS-BLMATH
014400                                 FSE-BLMATH.
014500******************************************************************
014600*              A R C H I V O   D E   S A L I D A                 *
014700******************************************************************
014800*--> BITACORA RESULTANTE; EL JOB LA RENOMBRA SOBRE BLMOVRV AL
014900*    TERMINAR LA CORRIDA (PASO POSTERIOR, FUERA DE ESTE PROGRAMA)
015000      SELECT BLMOVR-NUEVO ASSIGN  TO BLMOVRN
015100             ORGANIZATION        IS LINE SEQUENTIAL
015200             ACCESS MODE         IS SEQUENTIAL
015300             FILE STATUS         IS FS-BLMOVRN
015400                                    FSE-BLMOVRN.
015500 
015600  DATA DIVISION.
015700  FILE SECTION.
015800*1 -->ENTRADA DE MOVIMIENTO A POSTEAR (ALTA/CAMBIO/BAJA).  LA
015900*     COPY TRAE LA ACCION, LOS VALORES NUEVOS Y, CUANDO
016000*     CORRESPONDE, LOS VALORES ANTERIORES (VER BLMOVE).
016100  FD  BLMOVE
016200      LABEL RECORD STANDARD.
016300      COPY BLMOVE.
016400*2 -->BITACORA DE MOVIMIENTOS, VERSION ANTES DE ESTA CORRIDA
016500  FD  BLMOVR-VIEJO
016600      LABEL RECORD STANDARD.
016700*--> MISMO LAYOUT QUE REG-BLMOVR (COPY BLMOVR MAS ABAJO) PERO
016800*    DECLARADO A MANO CON PREFIJO MOVV- EN LUGAR DE MOVR-: LAS
016900*    DOS COPIAS CONVIVEN EN WORKING/FILE AL MISMO TIEMPO (UNA
017000*    ES ENTRADA, LA OTRA SALIDA) Y NO PUEDEN COMPARTIR NOMBRE.
017100  01  REG-BLMOVR-VIEJO.
017200      05  MOVV-LLAVE.
017300          10  MOVV-TRANSACCION-ID      PIC 9(09).
017400      05  MOVV-IMPORTE                 PIC S9(09)V99 COMP-3.
017500      05  MOVV-DESCRIPCION             PIC X(100).
017600      05  MOVV-FECHA                   PIC 9(08).
017700      05  MOVV-TIPO                    PIC X(08).
017800      05  MOVV-BILLETERA-ID            PIC 9(09).
017900      05  MOVV-CATEGORIA-ID            PIC 9(09).
018000      05  MOVV-FECHA-CREACION          PIC 9(08).
018100      05  MOVV-FECHA-MODIFICACION      PIC 9(08).
018200*--> ESTE LAYOUT NO TRAE LOS CAMPOS DE USUARIO/CANAL/SUCURSAL
018300*    QUE BLMOVR AGREGO EN 1995/1997 PORQUE ESTA ES LA VERSION
018400*    VIEJA (ENTRADA); AL COPIARLA A 630-COPIA-REGISTRO-VIEJO
018500*    ESOS CAMPOS QUEDAN EN BLANCO DEL LADO DE BLMOVRN.
018600      05  FILLER                       PIC X(30).
018700*3 -->MAESTRO DE BILLETERAS.  UN UNICO REGISTRO SE LEE (200-) Y
018800*     SE REGRABA (500-) POR CORRIDA; ES EL ARCHIVO I-O.
018900  FD  BLMATH
019000      LABEL RECORD STANDARD.
019100      COPY BLMATH.
019200*5 -->BITACORA DE MOVIMIENTOS, VERSION RESULTANTE DE ESTA CORRIDA.
019300*     SE ARMA REGISTRO POR REGISTRO EN 600-REGRABA-BITACORA,
019400*     COPIANDO LA VIEJA Y APLICANDO EL UNICO CAMBIO DE BLMOVE.
019500  FD  BLMOVR-NUEVO
019600      LABEL RECORD STANDARD.
019700*4 -->BITACORA DE MOVIMIENTOS, VERSION RESULTANTE DE ESTA CORRIDA.
019800 
019900  WORKING-STORAGE SECTION.
020000*--> CONTADOR SUELTO, AL ESTILO DE LOS MODULOS DE PANTALLA DE
020100*    ESTA APLICACION: CUENTA CUANTAS VECES SE LLAMO A BLLIMIT
020200*    EN LA CORRIDA (VER 700-VERIFICA-PRESUPUESTO); SOLO AUDITORIA,
020300*    NINGUNA DECISION DE NEGOCIO DEPENDE DE ESTE VALOR.
020400*01 WKS-VARIABLES.
020500  77  WKS-LLAMADAS-BLLIMIT       PIC 9(07) COMP VALUE ZERO.
020600******************************************************************
020700*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
020800******************************************************************
020900  01  WKS-FS-STATUS.
021000*--> UN PAR FS-/FSE- POR ARCHIVO, AL ESTILO DE TODOS LOS
021100*    PROGRAMAS DE ESTA APLICACION QUE LLAMAN A DEBD1R00 PARA
021200*    DEJAR EL ERROR DE APERTURA/LECTURA/ESCRITURA EN EL LOG.
021300      05  FS-BLMOVE                PIC 9(02) VALUE ZEROES.
021400      05  FSE-BLMOVE.
021500          10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
021600          10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
021700          10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
021800      05  FS-BLMOVRV               PIC 9(02) VALUE ZEROES.
021900      05  FSE-BLMOVRV.
022000          10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
022100          10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
022200          10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
022300      05  FS-BLMATH                PIC 9(02) VALUE ZEROES.
022400      05  FSE-BLMATH.
022500          10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
022600          10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
022700          10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
022800      05  FS-BLMOVRN               PIC 9(02) VALUE ZEROES.
022900      05  FSE-BLMOVRN.
023000          10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
023100          10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
023200          10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
023300*--> PROGRAMA/ARCHIVO/ACCION/LLAVE SON LOS PARAMETROS FIJOS DE
023400*    DEBD1R00; LLAVE SE LLENA COMO X Y SE REDEFINE NUMERICA MAS
023500*    ABAJO PORQUE LA RUTINA LA IMPRIME TAL CUAL EN EL LISTADO
023600*    DE ERRORES DE SPOOL.
023700      05  PROGRAMA                 PIC X(08) VALUE 'BLPOST1'.
023800      05  ARCHIVO                  PIC X(08) VALUE SPACES.
023900      05  ACCION                   PIC X(10) VALUE SPACES.
024000      05  LLAVE                    PIC X(32) VALUE SPACES.
024100      05  FILLER                   PIC X(10) VALUE SPACES.
024200*--> VISTA NUMERICA DE LLAVE, USADA SOLO EN MENSAJES DE BITACORA
024300  01  LLAVE-R REDEFINES LLAVE.
024400      05  LLAVE-TRANSACCION-ID     PIC 9(09).
024500      05  FILLER                   PIC X(23).
024600 
024700******************************************************************
024800*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
024900******************************************************************
025000  01  WKS-CONTADORES.
025100*--> SE IMPRIMEN AL FINAL EN 900-ESTADISTICAS PARA QUE EL
025200*    OPERADOR DE TURNO VERIFIQUE LA CORRIDA CONTRA EL SPOOL.
025300      05  WKS-POSTEADOS            PIC 9(07) COMP VALUE ZERO.
025400      05  WKS-RECHAZADOS           PIC 9(07) COMP VALUE ZERO.
025500      05  WKS-COPIADOS-VIEJOS      PIC 9(07) COMP VALUE ZERO.
025600      05  FILLER                   PIC X(10) VALUE SPACES.
025700 
025800*--> BANDERAS DE CONTROL DEL PROGRAMA.  WKS-BILLETERA-OK ES LA
025900*    BANDERA MAESTRA DE RECHAZO: LA BAJA UNICAMENTE 200-BUSCA-
026000*    BILLETERA CUANDO EL RRN NO EXISTE EN BLMATH (VER CAMBIO
026100*    14/04/2010, QUE QUITO LOS OTROS DOS MOTIVOS DE RECHAZO).
026200  01  WKS-FLAGS.
026300      05  WKS-FIN-BLMOVE           PIC 9(01) VALUE ZERO.
026400          88  FIN-BLMOVE                   VALUE 1.
026500      05  WKS-FIN-BLMOVR-VIEJO     PIC 9(01) VALUE ZERO.
026600          88  FIN-BLMOVR-VIEJO             VALUE 1.
026700      05  WKS-IMPORTE-VALIDO       PIC 9(01) VALUE ZERO.
026800          88  IMPORTE-VALIDO               VALUE 1.
026900      05  WKS-BILLETERA-OK         PIC 9(01) VALUE ZERO.
027000          88  BILLETERA-OK                 VALUE 1.
027100      05  WKS-YA-APLICADO          PIC 9(01) VALUE ZERO.
027200          88  YA-SE-APLICO                 VALUE 1.
027300      05  FILLER                   PIC X(05) VALUE SPACES.
027400 
027500*--> WKS-BLMATH-RRN ES EL NUMERO RELATIVO DE REGISTRO (RRN) DE
027600*    LA BILLETERA DENTRO DE BLMATH; SE USA TAL CUAL COMO LLAVE
027700*    DE ACCESO RELATIVO, NO HAY INDICE SEPARADO.
027800  01  WKS-BLMATH-CLAVE.
027900      05  WKS-BLMATH-RRN           PIC 9(09) COMP VALUE ZERO.
028000      05  FILLER                   PIC X(05) VALUE SPACES.
028100 
028200*--> LA FECHA DE SISTEMA SE ACEPTA UNA SOLA VEZ EN 000-MAIN Y SE
028300*    REUTILIZA EN TODO EL PROGRAMA; LA VISTA REDEFINIDA POR
028400*    ANIO/MES/DIA QUEDA DISPONIBLE PARA QUIEN LA NECESITE MAS
028500*    ADELANTE (HOY NINGUN PARRAFO LA CONSUME POR SEPARADO).
028600  01  WKS-FECHA-HOY-GRUPO.
028700      05  WKS-FECHA-HOY            PIC 9(08) VALUE ZEROES.
028800      05  FILLER                   PIC X(05) VALUE SPACES.
028900  01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY-GRUPO.
029000      05  WKS-FHOY-ANIO            PIC 9(04).
029100      05  WKS-FHOY-MES             PIC 9(02).
029200      05  WKS-FHOY-DIA             PIC 9(02).
029300      05  FILLER                   PIC X(05).
029400 
029500*--> WKS-IMPORTE-TRABAJO ES EL CAMPO DE TRABAJO UNICO QUE USAN
029600*    300-REVIERTE-ANTERIOR PARA MOVER EL IMPORTE ANTERIOR ANTES
029700*    DE SUMARLO/RESTARLO DEL SALDO.  LA VISTA REDEFINIDA SIN
029800*    DECIMALES (WKS-IMPORTE-TRABAJO-ALT) QUEDA DISPONIBLE PARA
029900*    LOS REPORTES DE CONTROL QUE REDONDEAN A ENTERO.
030000  01  WKS-IMPORTE-TRABAJO-GRUPO.
030100      05  WKS-IMPORTE-TRABAJO      PIC S9(09)V99 COMP-3 VALUE ZERO.
030200      05  FILLER                   PIC X(05) VALUE SPACES.
030300  01  WKS-IMPORTE-TRABAJO-R REDEFINES WKS-IMPORTE-TRABAJO-GRUPO.
030400      05  WKS-IMPORTE-TRABAJO-ALT  PIC S9(11) COMP-3.
030500      05  FILLER                   PIC X(05).
030600 
030700******************************************************************
030800*      C O N T R O L E S   D E   A U D I T O R I A               *
030900*  LAS SIGUIENTES OBSERVACIONES QUEDARON DE LA REVISION DE       *
031000*  CONTROL INTERNO DE 2009 (TICKET BPM 300412) Y SE DEJAN AQUI   *
031100*  PARA QUE EL PROXIMO QUE TOQUE EL PROGRAMA NO LAS REPITA:      *
031200*   A) EL REGRABADO COMPLETO DE LA BITACORA (600-) ES COSTOSO    *
031300*      EN IO PERO ERA EL PATRON YA EXISTENTE PARA BLMOVR, QUE    *
031400*      ES SECUENCIAL SIN LLAVE; CAMBIARLO A UN ARCHIVO INDEXADO  *
031500*      QUEDA FUERA DE ALCANCE DE ESTE PROGRAMA.                  *
031600*   B) WKS-LLAMADAS-BLLIMIT SE DECLARO COMO 77-LEVEL SUELTO,     *
031700*      FUERA DE WKS-CONTADORES, PORQUE SE AGREGO DESPUES (2010)  *
031800*      Y NO VALIA LA PENA REACOMODAR EL GRUPO YA EXISTENTE.      *
031900*   C) NINGUN CAMPO DE ESTE PROGRAMA SE VALIDA CONTRA PICTURE    *
032000*      NUMERICA (CLASE-NUMERICA) TODAVIA; QUEDA COMO DEUDA       *
032100*      TECNICA PARA CUANDO SE AUTOMATICE LA CAPTURA DE BLMOVE.    *
032200******************************************************************
032300 
032400******************************************************************
032500*      PARAMETROS PASADOS A BLLIMIT (VERIFICACION DE LIMITE)     *
032600******************************************************************
032700*--> AREA DE COMUNICACION CON BLLIMIT (CALL USING), NO ES UN
032800*    ARCHIVO; VIAJA POR LINKAGE DEL LADO DE BLLIMIT.
032900  01  LK-PARAM-LIMITE.
033000*--> SE TOMA BLMT-USUARIO-ID DEL MAESTRO YA LEIDO, NO DE BLMOVE,
033100*    PORQUE BLMOVE NO TRAE DUENO DE BILLETERA, SOLO LA BILLETERA
033200*    MISMA; ASI BLLIMIT SIEMPRE RECIBE EL USUARIO CORRECTO AUN
033300*    SI LA ENTRADA VINIERA MAL FORMADA EN ESE CAMPO.
033400      05  LK-USUARIO-ID            PIC 9(09).
033500      05  LK-CATEGORIA-ID          PIC 9(09).
033600      05  LK-IMPORTE-GASTO         PIC S9(09)V99 COMP-3.
033700      05  FILLER                   PIC X(10).
033800 
033900*--> BLPOST1 NO RECIBE PARAMETROS DE SU INVOCADOR (EL JCL LO
034000*    LANZA COMO PASO INDEPENDIENTE), POR ESO LA LINKAGE SECTION
034100*    QUEDA VACIA; EL UNICO USING DE ESTE PROGRAMA ES DE SALIDA,
034200*    HACIA BLLIMIT, DECLARADO ARRIBA EN LK-PARAM-LIMITE.
034300  LINKAGE SECTION.
034400******************************************************************
034500  PROCEDURE DIVISION.
034600******************************************************************
034700*               S E C C I O N    P R I N C I P A L
034800*  EL FLUJO BAJA POR LAS SECCIONES EN ORDEN NUMERICO; CADA UNA
034900*  DEVUELVE EL CONTROL AQUI POR MEDIO DE SU PROPIO PARRAFO -E.
035000*  LOS DOS RECHAZOS POSIBLES (IMPORTE NO POSITIVO, BILLETERA QUE
035100*  NO EXISTE EN BLMATH) SALEN POR LA MISMA BANDERA WKS-BILLETERA-
035200*  OK / WKS-IMPORTE-VALIDO PARA QUE ESTE PARRAFO NO TENGA QUE
035300*  CONOCER EL MOTIVO.
035400******************************************************************
035500  000-MAIN SECTION.
035600*--> ABRE, TOMA LA FECHA DE SISTEMA UNA SOLA VEZ (SE REUTILIZA
035700*    EN 500-GRABA-BILLETERA) Y LUEGO ENCADENA LAS VALIDACIONES
035800*    EN CASCADA: IMPORTE, EXISTENCIA DE LA BILLETERA.
035900      PERFORM 010-APERTURA-ARCHIVOS THRU 010-APERTURA-ARCHIVOS-E
036000      ACCEPT   WKS-FECHA-HOY FROM DATE YYYYMMDD
036100      PERFORM 100-LEE-MOVIMIENTO-ENTRADA
036200         THRU 100-LEE-MOVIMIENTO-ENTRADA-E
036300      IF NOT FIN-BLMOVE
036400         PERFORM 150-VALIDA-IMPORTE THRU 150-VALIDA-IMPORTE-E
036500         IF IMPORTE-VALIDO
036600            PERFORM 200-BUSCA-BILLETERA THRU 200-PROCESA-BILLETERA-E
036700            IF BILLETERA-OK
036800               PERFORM 600-REGRABA-BITACORA
036900                  THRU 600-REGRABA-BITACORA-E
037000               PERFORM 700-VERIFICA-PRESUPUESTO
037100                  THRU 700-VERIFICA-PRESUPUESTO-E
037200               ADD 1 TO WKS-POSTEADOS
037300            ELSE
037400               ADD 1 TO WKS-RECHAZADOS
037500            END-IF
037600         ELSE
037700            ADD 1 TO WKS-RECHAZADOS
037800         END-IF
037900      END-IF
038000      PERFORM 900-ESTADISTICAS THRU 900-ESTADISTICAS-E
038100      PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E
038200      STOP RUN.
038300  000-MAIN-E. EXIT.
038400 
038500*--> ABRE LOS CUATRO ARCHIVOS DE LA CORRIDA.
038600  010-APERTURA-ARCHIVOS SECTION.
038700*--> EL ORDEN DE APERTURA NO IMPORTA PARA EL SISTEMA OPERATIVO,
038800*    PERO SE RESPETA EL ORDEN DE LA SECCION ARCHIVOS DEL ENCABE-
038900*    ZADO PARA QUE EL LISTADO DE ERRORES SALGA EN ESE MISMO
039000*    ORDEN SI VARIOS ARCHIVOS FALLAN A LA VEZ.
039100      OPEN INPUT  BLMOVE BLMOVR-VIEJO
039200           I-O    BLMATH
039300           OUTPUT BLMOVR-NUEVO
039400      IF FS-BLMOVE NOT EQUAL 0 AND 97
039500         MOVE 'OPEN'    TO ACCION
039600         MOVE 'BLMOVE'  TO ARCHIVO
039700         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
039800                                FS-BLMOVE, FSE-BLMOVE
039900         DISPLAY '>>> ERROR AL ABRIR BLMOVE, VERIFICAR SPOOL <<<'
040000                 UPON CONSOLE
040100         STOP RUN
040200      END-IF
040300      IF FS-BLMOVRV NOT EQUAL 0 AND 97
040400         MOVE 'OPEN'     TO ACCION
040500         MOVE 'BLMOVRV'  TO ARCHIVO
040600         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040700                                FS-BLMOVRV, FSE-BLMOVRV
040800         DISPLAY '>>> ERROR AL ABRIR BLMOVRV, VERIFICAR SPOOL <<<'
040900                 UPON CONSOLE
041000         STOP RUN
041100      END-IF
041200      IF FS-BLMATH NOT EQUAL 0
041300         MOVE 'OPEN'    TO ACCION
041400         MOVE 'BLMATH'  TO ARCHIVO
041500         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041600                                FS-BLMATH, FSE-BLMATH
041700         DISPLAY '>>> ERROR AL ABRIR BLMATH, VERIFICAR SPOOL <<<'
041800                 UPON CONSOLE
041900         STOP RUN
042000      END-IF
042100      IF FS-BLMOVRN NOT EQUAL 0
042200         MOVE 'OPEN'     TO ACCION
042300         MOVE 'BLMOVRN'  TO ARCHIVO
042400         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042500                                FS-BLMOVRN, FSE-BLMOVRN
042600         DISPLAY '>>> ERROR AL ABRIR BLMOVRN, VERIFICAR SPOOL <<<'
042700                 UPON CONSOLE
042800         STOP RUN
042900      END-IF.
043000  010-APERTURA-ARCHIVOS-E. EXIT.
043100  010-APERTURA-ARCHIVOS-E. EXIT.
043200 
043300******************************************************************
043400*      L E E   E L   M O V I M I E N T O   A   P O S T E A R     *
043500******************************************************************
043600  100-LEE-MOVIMIENTO-ENTRADA SECTION.
043700*--> BLPOST1 POSTEA UN UNICO MOVIMIENTO POR CORRIDA (VER CAMBIO
043800*    09/01/2006); NO HAY PERFORM UNTIL AQUI PORQUE EL JOB QUE
043900*    LO LLAMA YA ITERA UNA VEZ POR MOVIMIENTO PENDIENTE.
044000      READ BLMOVE
044100        AT END
044200           MOVE 1 TO WKS-FIN-BLMOVE
044300           DISPLAY 'BLPOST1 - NO HAY MOVIMIENTO QUE POSTEAR'
044400      END-READ.
044500  100-LEE-MOVIMIENTO-ENTRADA-E. EXIT.
044600 
044700******************************************************************
044800*    150 - S A N E A M I E N T O   D E L   I M P O R T E         *
044900*    UN IMPORTE EN CERO O NEGATIVO NO TIENE SENTIDO DE NEGOCIO   *
045000*    PARA NINGUNA DE LAS TRES ACCIONES; SE RECHAZA ANTES DE      *
045100*    TOCAR NINGUN ARCHIVO (VER CAMBIO 30/11/1996).               *
045200******************************************************************
045300  150-VALIDA-IMPORTE SECTION.
045400*--> SE VALIDA ANTES DE TOCAR BLMATH O BLMOVR PORQUE UN IMPORTE
045500*    MALO EN LA ENTRADA NO DEBE GENERAR NI UNA LECTURA DE MAS.
045600      IF MOVE-N-IMPORTE > 0
045700         MOVE 1 TO WKS-IMPORTE-VALIDO
045800      ELSE
045900         MOVE 0 TO WKS-IMPORTE-VALIDO
046000         DISPLAY 'BLPOST1 - IMPORTE NO POSITIVO, SE RECHAZA: '
046100                  MOVE-N-TRANSACCION-ID
046200      END-IF.
046300  150-VALIDA-IMPORTE-E. EXIT.
046400 
046500******************************************************************
046600*  200 - B U S C A   L A   B I L L E T E R A                     *
046700*  ESTA SECCION REEMPLAZA A LAS CUATRO SECCIONES QUE EXISTIAN    *
046800*  POR SEPARADO ANTES DEL CAMBIO 11/09/2009 (BUSCA-BILLETERA,    *
046900*  REVIERTE-ANTERIOR, APLICA-MOVIMIENTO, GRABA-BILLETERA).  SE   *
047000*  AGRUPARON PORQUE TODAS TRABAJAN SOBRE EL MISMO REGISTRO DE    *
047100*  BLMATH LEIDO AQUI.                                            *
047200*--> CAMBIO 14/04/2010 (VER ENCABEZADO): SE QUITARON LOS         *
047300*    PARRAFOS 210-VALIDA-BLOQUEO Y 250-VALIDA-CATEGORIA QUE      *
047400*    RECHAZABAN EL POSTEO; NINGUNA DE LAS DOS CONDICIONES FORMA  *
047500*    PARTE DE LA REGLA DE NEGOCIO VIGENTE DE BILLETERA PERSONAL. *
047600******************************************************************
047700  200-PROCESA-BILLETERA SECTION.
047800  200-BUSCA-BILLETERA.
047900      MOVE MOVE-N-BILLETERA-ID TO WKS-BLMATH-RRN
048000      READ BLMATH
048100        INVALID KEY
048200           MOVE 0 TO WKS-BILLETERA-OK
048300           DISPLAY 'BLPOST1 - BILLETERA NO EXISTE: '
048400                    WKS-BLMATH-RRN
048500           GO TO 200-PROCESA-BILLETERA-E
048600        NOT INVALID KEY
048700           MOVE 1 TO WKS-BILLETERA-OK
048800      END-READ.
048900*--> 300: SI LA ACCION ES CAMBIO O BAJA, PRIMERO SE DESHACE EL
049000*    EFECTO QUE EL VALOR ANTERIOR YA HABIA DEJADO SOBRE EL SALDO
049100*    (CONTRARIO AL QUE SE APLICA EN 400-, PARA PODER REEMPLAZARLO
049200*    SIN ARRASTRAR EL IMPORTE VIEJO).
049300  300-REVIERTE-ANTERIOR.
049400      IF MOVE-ES-CAMBIO OR MOVE-ES-BAJA
049500         MOVE MOVE-A-IMPORTE TO WKS-IMPORTE-TRABAJO
049600         EVALUATE MOVE-A-TIPO
049700*--> UN INGRESO ANTERIOR SE RESTA (SE LE HABIA SUMADO AL SALDO
049800*    CUANDO SE POSTEO POR PRIMERA VEZ); UN GASTO ANTERIOR SE
049900*    SUMA DE VUELTA POR LA MISMA LOGICA INVERSA.
050000            WHEN 'INCOME'
050100               SUBTRACT WKS-IMPORTE-TRABAJO FROM BLMT-SALDO
050200            WHEN 'EXPENSE'
050300               ADD      WKS-IMPORTE-TRABAJO TO   BLMT-SALDO
050400            WHEN OTHER
050500*--> TRANSFER NO AFECTA SALDO, REVERSA TAMPOCO (NO-OP)
050600               CONTINUE
050700         END-EVALUATE
050800      END-IF.
050900*--> 400: UNA BAJA SOLO REVIERTE (YA HECHO EN 300-) Y NO APLICA
051000*    NADA NUEVO; UN ALTA O UN CAMBIO SI APLICAN EL VALOR NUEVO.
051100  400-APLICA-MOVIMIENTO.
051200      IF NOT MOVE-ES-BAJA
051300         EVALUATE MOVE-N-TIPO
051400*--> ESPEJO EXACTO DE 300- PERO EN SENTIDO CONTRARIO: AQUI SE
051500*    APLICA EL VALOR NUEVO, YA SEA DE UN ALTA O DE UN CAMBIO.
051600            WHEN 'INCOME'
051700               ADD      MOVE-N-IMPORTE TO   BLMT-SALDO
051800            WHEN 'EXPENSE'
051900               SUBTRACT MOVE-N-IMPORTE FROM BLMT-SALDO
052000            WHEN OTHER
052100*--> TRASLADO NO AFECTA SALDO (LA CONTRAPARTIDA SE RESUELVE
052200*--> EN LA BILLETERA DESTINO, FUERA DE ESTE PROGRAMA)
052300               CONTINUE
052400         END-EVALUATE
052500      END-IF.
052600*--> 500: REGRABA EL MAESTRO CON EL SALDO YA AJUSTADO.  ANTES DE
052700*    PISAR EL SALDO SE GUARDA EN BLMT-SALDO-ANTERIOR (CAMPO
052800*    HEREDADO DEL MAESTRO DE CUENTAS, VER BLMATH) PARA QUE UNA
052900*    AUDITORIA PUEDA RECONSTRUIR EL SALDO PREVIO SIN LEER LA
053000*    BITACORA COMPLETA.
053100  500-GRABA-BILLETERA.
053200      MOVE BLMT-SALDO              TO BLMT-SALDO-ANTERIOR
053300      MOVE WKS-FECHA-HOY           TO BLMT-FECHA-ULT-MOVTO
053400      ADD  1                       TO BLMT-CONTADOR-MOVTOS
053500      REWRITE REG-BLMATH
053600      IF FS-BLMATH NOT = 0
053700         DISPLAY 'BLPOST1 - ERROR AL REGRABAR BLMATH, STATUS: '
053800                  FS-BLMATH ' BILLETERA: ' WKS-BLMATH-RRN
053900      END-IF.
054000  200-PROCESA-BILLETERA-E. EXIT.
054100 
054200******************************************************************
054300*  600 - R E C O N S T R U Y E   L A   B I T A C O R A           *
054400*        (COPIA VIEJO -> NUEVO, APLICANDO EL UNICO CAMBIO)       *
054500*  SE ESCRIBE UNA BLMOVR-NUEVO ENTERA EN CADA CORRIDA (EN LUGAR  *
054600*  DE REESCRIBIR SOLO EL REGISTRO AFECTADO) PORQUE BLMOVR ES     *
054700*  SECUENCIAL SIN LLAVE; ES EL MISMO PATRON QUE EL MAESTRO DE    *
054800*  CUENTAS USABA PARA SU HISTORICO (VER CAMBIO 14/08/2001).      *
054900******************************************************************
055000  600-REGRABA-BITACORA SECTION.
055100  600-REGRABA-BITACORA.
055200      MOVE 0 TO WKS-YA-APLICADO
055300      PERFORM 610-LEE-BLMOVR-VIEJO
055400      PERFORM 620-COPIA-O-APLICA-CAMBIO
055500         THRU 620-COPIA-O-APLICA-CAMBIO-E
055600         UNTIL FIN-BLMOVR-VIEJO
055700      IF MOVE-ES-ALTA
055800         PERFORM 650-ESCRIBE-NUEVO-MOVIMIENTO
055900            THRU 650-ESCRIBE-NUEVO-MOVIMIENTO-E
056000      ELSE
056100         IF NOT YA-SE-APLICO
056200            DISPLAY 'BLPOST1 - MOVIMIENTO NO ENCONTRADO EN '
056300                     'BITACORA PARA CAMBIO/BAJA: '
056400                     MOVE-N-TRANSACCION-ID
056500         END-IF
056600      END-IF
056700      GO TO 600-REGRABA-BITACORA-E.
056800 
056900*--> SIMPLE LECTOR SECUENCIAL; SE INVOCA SIN THRU DESDE 600- Y
057000*    DESDE EL FINAL DE 620- PARA AVANZAR AL SIGUIENTE REGISTRO
057100*    DE LA BITACORA VIEJA.
057200  610-LEE-BLMOVR-VIEJO.
057300      READ BLMOVR-VIEJO
057400        AT END
057500           MOVE 1 TO WKS-FIN-BLMOVR-VIEJO
057600      END-READ.
057700 
057800*--> EL REGISTRO QUE COINCIDE CON EL MOVIMIENTO DE ENTRADA NO SE
057900*    COPIA TAL CUAL: SI ES CAMBIO SE REESCRIBE CON EL VALOR
058000*    NUEVO (650-), SI ES BAJA SIMPLEMENTE SE OMITE.
058100  620-COPIA-O-APLICA-CAMBIO.
058200      IF MOVV-TRANSACCION-ID = MOVE-N-TRANSACCION-ID
058300         AND (MOVE-ES-CAMBIO OR MOVE-ES-BAJA)
058400         MOVE 1 TO WKS-YA-APLICADO
058500         IF MOVE-ES-CAMBIO
058600            PERFORM 650-ESCRIBE-NUEVO-MOVIMIENTO
058700               THRU 650-ESCRIBE-NUEVO-MOVIMIENTO-E
058800         END-IF
058900*--> SI ES BAJA SIMPLEMENTE NO SE ESCRIBE, QUEDA ELIMINADO
059000      ELSE
059100         PERFORM 630-COPIA-REGISTRO-VIEJO
059200      END-IF
059300      PERFORM 610-LEE-BLMOVR-VIEJO.
059400  620-COPIA-O-APLICA-CAMBIO-E. EXIT.
059500 
059600*--> COPIA CAMPO A CAMPO EN LUGAR DE UN MOVE CORRESPONDING
059700*    PORQUE MOVV- Y MOVR- NO COMPARTEN TODOS LOS NOMBRES (EL
059800*    DESGLOSE DE USUARIO/CANAL SOLO EXISTE DEL LADO BLMOVR, EL
059900*    LADO BLMOVR-VIEJO ES EL LAYOUT ANTERIOR A 1995).
060000  630-COPIA-REGISTRO-VIEJO.
060100      MOVE MOVV-TRANSACCION-ID     TO MOVR-TRANSACCION-ID
060200      MOVE MOVV-IMPORTE            TO MOVR-IMPORTE
060300      MOVE MOVV-DESCRIPCION        TO MOVR-DESCRIPCION
060400      MOVE MOVV-FECHA              TO MOVR-FECHA
060500      MOVE MOVV-TIPO               TO MOVR-TIPO
060600      MOVE MOVV-BILLETERA-ID       TO MOVR-BILLETERA-ID
060700      MOVE MOVV-CATEGORIA-ID       TO MOVR-CATEGORIA-ID
060800      MOVE MOVV-FECHA-CREACION     TO MOVR-FECHA-CREACION
060900      MOVE MOVV-FECHA-MODIFICACION TO MOVR-FECHA-MODIFICACION
061000      WRITE REG-BLMOVR
061100      ADD 1 TO WKS-COPIADOS-VIEJOS.
061200 
061300*--> ESCRIBE EL MOVIMIENTO NUEVO (ALTA O VALOR DE UN CAMBIO).
061400*    SE PROPAGAN USUARIO/CANAL/TERMINAL DE ORIGEN, QUE BLMOVE
061500*    TRAE DESDE 1995, PARA QUE LA BITACORA QUEDE AUTOCONTENIDA
061600*    Y BLROLL1 NO TENGA QUE REABRIR BLMATH SOLO PARA FILTRAR
061700*    POR USUARIO.
061800  650-ESCRIBE-NUEVO-MOVIMIENTO.
061900      MOVE MOVE-N-TRANSACCION-ID   TO MOVR-TRANSACCION-ID
062000      MOVE MOVE-N-IMPORTE          TO MOVR-IMPORTE
062100      MOVE MOVE-N-DESCRIPCION      TO MOVR-DESCRIPCION
062200      MOVE MOVE-N-FECHA            TO MOVR-FECHA
062300      MOVE MOVE-N-TIPO             TO MOVR-TIPO
062400      MOVE MOVE-N-BILLETERA-ID     TO MOVR-BILLETERA-ID
062500      MOVE MOVE-N-CATEGORIA-ID     TO MOVR-CATEGORIA-ID
062600      MOVE MOVE-N-FECHA-CREACION   TO MOVR-FECHA-CREACION
062700      MOVE MOVE-N-FECHA-MODIF      TO MOVR-FECHA-MODIFICACION
062800      MOVE MOVE-N-USUARIO-ID       TO MOVR-USUARIO-ID
062900      MOVE MOVE-N-COD-CANAL        TO MOVR-COD-CANAL
063000      MOVE MOVE-N-TERMINAL-ORIGEN  TO MOVR-TERMINAL-ORIGEN
063100      MOVE MOVE-N-REFERENCIA-EXT   TO MOVR-REFERENCIA-EXTERNA
063200      WRITE REG-BLMOVR
063300      IF FS-BLMOVRN NOT = 0
063400         DISPLAY 'BLPOST1 - ERROR AL GRABAR BLMOVRN, STATUS: '
063500                  FS-BLMOVRN ' TRANSACCION: '
063600                  MOVE-N-TRANSACCION-ID
063700      END-IF.
063800  650-ESCRIBE-NUEVO-MOVIMIENTO-E. EXIT.
063900  600-REGRABA-BITACORA-E. EXIT.
064000 
064100******************************************************************
064200*   700 - D I S P A R A   V E R I F I C A C I O N   D E          *
064300*         P R E S U P U E S T O   ( S O L O   G A S T O S )      *
064400******************************************************************
064500  700-VERIFICA-PRESUPUESTO SECTION.
064600*--> SOLO LOS GASTOS CON CATEGORIA AFECTAN PRESUPUESTO; LOS
064700*    INGRESOS Y TRASLADOS NO LLAMAN A BLLIMIT.  UNA BAJA TAMPOCO
064800*    LO LLAMA AQUI PORQUE EL EFECTO SOBRE BLPRES-GASTADO DE UNA
064900*    BAJA SE RESUELVE EN EL CIERRE NOCTURNO (BLROLL1), NO EN
065000*    TIEMPO REAL.
065100      IF MOVE-N-ES-GASTO AND MOVE-N-CATEGORIA-ID > 0
065200                       AND NOT MOVE-ES-BAJA
065300         MOVE BLMT-USUARIO-ID      TO LK-USUARIO-ID
065400         MOVE MOVE-N-CATEGORIA-ID  TO LK-CATEGORIA-ID
065500         MOVE MOVE-N-IMPORTE       TO LK-IMPORTE-GASTO
065600         CALL 'BLLIMIT' USING LK-PARAM-LIMITE
065700*--> CONTADOR SUELTO DE AUDITORIA (VER CAMBIO 14/04/2010); SOLO
065800*    TRAZA CUANTAS VECES SE LLAMO A BLLIMIT EN LA CORRIDA, NO
065900*    INFLUYE EN NINGUNA DECISION DE NEGOCIO.
066000         ADD 1 TO WKS-LLAMADAS-BLLIMIT
066100      END-IF.
066200  700-VERIFICA-PRESUPUESTO-E. EXIT.
066300 
066400*--> RESUMEN DE FIN DE CORRIDA, SE ENVIA AL SYSOUT DEL JOB.
066500  900-ESTADISTICAS SECTION.
066600      DISPLAY '******************************************'
066700      DISPLAY 'BLPOST1 - MOVIMIENTOS POSTEADOS : '
066800               WKS-POSTEADOS
066900      DISPLAY 'BLPOST1 - MOVIMIENTOS RECHAZADOS: '
067000               WKS-RECHAZADOS
067100      DISPLAY 'BLPOST1 - REGISTROS COPIADOS     : '
067200               WKS-COPIADOS-VIEJOS
067300      DISPLAY 'BLPOST1 - LLAMADAS A BLLIMIT     : '
067400               WKS-LLAMADAS-BLLIMIT
067500      DISPLAY '******************************************'.
067600  900-ESTADISTICAS-E. EXIT.
067700 
067800*--> CIERRA LOS CUATRO ARCHIVOS DE LA CORRIDA.
067900  990-CIERRA-ARCHIVOS SECTION.
068000      CLOSE BLMOVE BLMOVR-VIEJO BLMATH BLMOVR-NUEVO.
068100  990-CIERRA-ARCHIVOS-E. EXIT.
