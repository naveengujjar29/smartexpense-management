000100****************************************************************
000200*                                                                *
000300*             C A L C U L O   D E   D E R I V A D O S           *
000400*             D E   P R E S U P U E S T O  (BLDERV1)            *
000500*                                                                *
000600****************************************************************
000700* FECHA       : 19/05/1994                                       *
000800* PROGRAMADOR : C.MOLX                                           *
000900* APLICACION  : BILLETERA PERSONAL                                *
001000* PROGRAMA    : BLDERV1                                           *
001100* TIPO        : SUBPROGRAMA (CALLED)                              *
001200* DESCRIPCION : CALCULA LOS DOS CAMPOS DERIVADOS DE UN            *
001300*             : PRESUPUESTO QUE NO SE GRABAN EN BLPRES:           *
001400*             : EL RESTANTE (IMPORTE MENOS GASTADO, PUEDE SER     *
001500*             : NEGATIVO SI SE EXCEDIO) Y EL PORCENTAJE USADO     *
001600*             : (GASTADO / IMPORTE X 100, CON 4 DECIMALES DE      *
001700*             : PRECISION INTERMEDIA ANTES DE ESCALAR A %).       *
001800* ARCHIVOS    : NINGUNO                                           *
001900* LLAMADO POR : BLLIST1                                           *
002000* BPM/RATIONAL: 300415                                            *
002100* NOMBRE      : CALCULO DE CAMPOS DERIVADOS DE PRESUPUESTO        *
002200****************************************************************
002300*                C A M B I O S   A L   P R O G R A M A            *
002400****************************************************************
002500* 19/05/1994  C.MOLX             VERSION INICIAL                  CR940519
002600* 19/05/1994  C.MOLX             INSTALACION EN PRODUCCION        CR940519
002700* 30/11/1996  C.MOLX             SE PROTEGE CONTRA PRESUPUESTO    CR961130
002800*                                CON IMPORTE CERO O NEGATIVO      *
002900*                                (PORCENTAJE QUEDA EN CERO)       *
003000* 05/06/2002  EEDR               SE REDONDEA LA DIVISION A 4      CR020605
003100*                                DECIMALES ANTES DE MULTIPLICAR   *
003200*                                POR 100 (TICKET BPM 300415-01)   *
003300* 12/05/2007  M.OROZ             SE SEPARA LA VALIDACION DE       CR070512
003400*                                IMPORTE CERO EN SU PROPIO PARRAFO*
003500*                                (150-) PARA SALTEAR LA DIVISION  *
003600*                                CON UN GO TO EN LUGAR DE ANIDAR  *
003700*                                OTRO IF DENTRO DE 200-           *
003800* 12/05/2007  M.OROZ             SE UNEN 100- Y 200- EN UNA SOLA  CR070512
003900*                                SECTION (100-CALCULA-DERIVADOS)  *
004000*                                CON PARRAFOS SUELTOS, PARA       *
004100*                                PODER ENCADENARLOS CON PERFORM   *
004200*                                THRU DESDE 000-MAIN              *
004300****************************************************************
004400  IDENTIFICATION DIVISION.
004500  PROGRAM-ID.    BLDERV1.
004600  AUTHOR.        C.MOLX.
004700  INSTALLATION.  BILLETERA PERSONAL.
004800  DATE-WRITTEN.  19/05/1994.
004900  DATE-COMPILED.
005000  SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005100 
005200  ENVIRONMENT DIVISION.
005300  CONFIGURATION SECTION.
005400  SPECIAL-NAMES.
005500      C01                   IS TOP-OF-FORM
005600      CLASS CLASE-NUMERICA  IS '0' THRU '9'
005700      UPSI-0 ON STATUS      IS SW-REPROCESO.
005800 
005900  DATA DIVISION.
006000  WORKING-STORAGE SECTION.
006100*--> CONTADOR DE LLAMADAS, SOLO PARA TRAZA EN CASO DE RECLAMO
006200*    DE UN USUARIO SOBRE UN PORCENTAJE MAL CALCULADO; NO SE
006300*    GRABA NI SE MUESTRA EN PANTALLA NORMALMENTE.
006400  77  WKS-CONTADOR-LLAMADAS   PIC 9(07) COMP VALUE ZERO.
006500 
006600  01  WKS-DIVISION-GRUPO.
006700      05  WKS-DIVISION             PIC 9(01)V9999 COMP-3 VALUE 0.
006800      05  FILLER                   PIC X(05) VALUE SPACES.
006900  01  WKS-DIVISION-R REDEFINES WKS-DIVISION-GRUPO.
007000      05  WKS-DIVISION-ALT         PIC 9(05) COMP-3.
007100      05  FILLER                   PIC X(05).
007200 
007300  01  WKS-RESTANTE-GRUPO.
007400      05  WKS-RESTANTE-TRABAJO     PIC S9(09)V99 COMP-3 VALUE 0.
007500      05  FILLER                   PIC X(05) VALUE SPACES.
007600  01  WKS-RESTANTE-TRABAJO-R REDEFINES WKS-RESTANTE-GRUPO.
007700      05  WKS-RESTANTE-TRABAJO-ALT PIC S9(11) COMP-3.
007800      05  FILLER                   PIC X(05).
007900 
008000  LINKAGE SECTION.
008100  01  LK-PARAM-DERIVADO.
008200      05  LK-D-IMPORTE             PIC S9(09)V99 COMP-3.
008300      05  LK-D-GASTADO             PIC S9(09)V99 COMP-3.
008400      05  LK-D-RESTANTE            PIC S9(09)V99 COMP-3.
008500      05  LK-D-PORCENTAJE          PIC 9(03)V9(04) COMP-3.
008600      05  FILLER                   PIC X(05) VALUE SPACES.
008700*--> VISTA ALTERNA USADA POR BLLIST1 PARA VOLCAR EL PORCENTAJE
008800*    A UNA LINEA DE IMPRESION SIN PASAR POR UN MOVE ADICIONAL
008900  01  LK-PARAM-DERIVADO-R REDEFINES LK-PARAM-DERIVADO.
009000      05  FILLER                   PIC X(22).
009100      05  LK-R-PORCENTAJE          PIC 9(03)V9(04) COMP-3.
009200 
009300  PROCEDURE DIVISION USING LK-PARAM-DERIVADO.
009400*--> DESDE EL CAMBIO 12/05/2007, 100- Y 200- VIVEN EN LA MISMA
009500*    SECTION Y SE ENCADENAN CON UN UNICO PERFORM THRU; EL GO TO
009600*    DE 150- ES EL QUE EVITA LA DIVISION CUANDO EL PRESUPUESTO
009700*    NO TIENE IMPORTE VALIDO, SIN ANIDAR UN IF ADICIONAL.
009800  000-MAIN SECTION.
009900      ADD 1 TO WKS-CONTADOR-LLAMADAS
010000      PERFORM 100-CALCULA-RESTANTE THRU 200-CALCULA-PORCENTAJE-E
010100      GOBACK.
010200  000-MAIN-E. EXIT.
010300 
010400*--> EL RESTANTE SE CALCULA SIEMPRE, AUN CON IMPORTE EN CERO,
010500*    PORQUE GASTADO SIN IMPORTE ASIGNADO IGUAL DEBE INFORMARSE
010600*    COMO EXCESO (RESTANTE NEGATIVO) EN EL REPORTE DE BLLIST1.
010700  100-CALCULA-RESTANTE.
010800      COMPUTE WKS-RESTANTE-TRABAJO = LK-D-IMPORTE - LK-D-GASTADO
010900      MOVE WKS-RESTANTE-TRABAJO TO LK-D-RESTANTE.
011000 
011100*--> 150: SIN ESTE CORTE, UN IMPORTE CERO PRODUCIRIA UNA
011200*    DIVISION POR CERO EN 200- (CAMBIO 30/11/1996); EL GO TO
011300*    SALTA DIRECTO A LA SALIDA DE LA SECTION, NO A 200-, PORQUE
011400*    EL PORCENTAJE YA QUEDO RESUELTO EN CERO AQUI MISMO.
011500  150-VALIDA-IMPORTE-CERO.
011600      IF LK-D-IMPORTE > 0
011700         GO TO 200-CALCULA-PORCENTAJE
011800      ELSE
011900         MOVE 0 TO LK-D-PORCENTAJE
012000         GO TO 200-CALCULA-PORCENTAJE-E
012100      END-IF.
012200 
012300****************************************************************
012400*  200 - EL PORCENTAJE SE OBTIENE DE GASTADO/IMPORTE, REDONDEADO *
012500*        A 4 DECIMALES, Y RECIEN DESPUES ESCALADO POR 100.  UN   *
012600*        IMPORTE DE PRESUPUESTO CERO O NEGATIVO YA SE RESOLVIO   *
012700*        EN 150- Y NUNCA LLEGA HASTA ACA.                        *
012800****************************************************************
012900  200-CALCULA-PORCENTAJE.
013000      COMPUTE WKS-DIVISION ROUNDED =
013100              LK-D-GASTADO / LK-D-IMPORTE
013200      COMPUTE LK-D-PORCENTAJE = WKS-DIVISION * 100.
013300  200-CALCULA-PORCENTAJE-E. EXIT.
