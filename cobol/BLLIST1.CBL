000100****************************************************************
000200* FECHA       : 19/05/1994                                       *
000300* PROGRAMADOR : C.MOLX                                           *
000400* APLICACION  : BILLETERA PERSONAL                                *
000500* PROGRAMA    : BLLIST1                                           *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : LISTADO DE PRESUPUESTOS.  RECORRE BLPRES COMPLETO *
000800*             : Y POR CADA REGISTRO LLAMA A BLDERV1 PARA OBTENER  *
000900*             : EL RESTANTE Y EL PORCENTAJE USADO (CAMPOS QUE NO  *
001000*             : ESTAN GRABADOS, SE CALCULAN AL VUELO PARA EL      *
001100*             : LISTADO).  NO HAY QUIEBRES NI TOTALES, ES UNA     *
001200*             : LINEA DE TRAZA POR PRESUPUESTO AL SYSOUT DEL JOB. *
001300* ARCHIVOS    : BLPRES=C                                          *
001400* PROGRAMA(S) : BLDERV1                                           *
001500* BPM/RATIONAL: 300416                                            *
001600* NOMBRE      : LISTADO DE PRESUPUESTOS CON DERIVADOS             *
001700****************************************************************
001800*                C A M B I O S   A L   P R O G R A M A            *
001900****************************************************************
002000* 19/05/1994  C.MOLX             VERSION INICIAL                  CR940519
002100* 19/05/1994  C.MOLX             INSTALACION EN PRODUCCION        CR940519
002200* 21/01/1999  J.SALV             AJUSTE Y2K - FECHAS DE BLPRES A  CR990121
002300*                                8 POSICIONES EN EL ENCABEZADO    *
002400* 08/10/2006  EEDR               SE AGREGA EL CONTADOR DE         CR061008
002500*                                PRESUPUESTOS LISTADOS AL PIE     *
002600* 30/07/2007  M.OROZ             SE UNEN 200- Y 210- EN UNA SOLA  CR070730
002700*                                SECTION (200-LISTA-PRESUPUESTO)  *
002800*                                CON PARRAFOS SUELTOS, PARA       *
002900*                                PODER SALTAR CON UN GO TO LA     *
003000*                                LLAMADA A BLDERV1 CUANDO EL      *
003100*                                PRESUPUESTO TIENE IMPORTE EN     *
003200*                                CERO (EVITA EL CALL INNECESARIO) *
003300* 14/04/2010  M.OROZ             AUDITORIA DE NEGOCIO DETERMINO   CR100414
003400*                                QUE ESTE LISTADO NO TIENE UN     *
003500*                                REPORTE IMPRESO EQUIVALENTE EN   *
003600*                                EL NUEVO SISTEMA DE BILLETERA;   *
003700*                                SE QUITA SYSPRINT Y EL           *
003800*                                ENCABEZADO/DETALLE EDITADO, Y    *
003900*                                210-ARMA-LINEA-DETALLE PASA A    *
004000*                                HACER UN DISPLAY POR PRESUPUESTO *
004100*                                (PRESUPUESTO, CATEGORIA, IMPORTE,*
004200*                                GASTADO, RESTANTE, PORCENTAJE)   *
004300*                                AL SYSOUT DEL JOB EN SU LUGAR.   *
004400****************************************************************
004500  IDENTIFICATION DIVISION.
004600  PROGRAM-ID.    BLLIST1.
004700  AUTHOR.        C.MOLX.
004800  INSTALLATION.  BILLETERA PERSONAL.
004900  DATE-WRITTEN.  19/05/1994.
005000  DATE-COMPILED.
005100  SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005200 
005300  ENVIRONMENT DIVISION.
005400  CONFIGURATION SECTION.
005500  SPECIAL-NAMES.
005600      C01                   IS TOP-OF-FORM
005700      CLASS CLASE-NUMERICA  IS '0' THRU '9'
005800      UPSI-0 ON STATUS      IS SW-REPROCESO.
005900 
006000  INPUT-OUTPUT SECTION.
006100  FILE-CONTROL.
006200*--> SOLO LECTURA SECUENCIAL DE PUNTA A PUNTA, NO SE NECESITA
006300*    LLAVE NI ACCESO DINAMICO (A DIFERENCIA DE BLLIMIT/BLROLL1)
006400      SELECT BLPRES  ASSIGN   TO BLPRES
006500             ORGANIZATION     IS RELATIVE
006600             ACCESS MODE      IS SEQUENTIAL
006700             FILE STATUS      IS FS-BLPRES
006800                                 FSE-BLPRES.
006900 
007000  DATA DIVISION.
007100  FILE SECTION.
007200  FD  BLPRES
007300      LABEL RECORD STANDARD.
007400      COPY BLPRES.
007500 
007600  WORKING-STORAGE SECTION.
007700*--> CUENTA CUANTOS PRESUPUESTOS TENIAN IMPORTE EN CERO Y POR
007800*    LO TANTO SALTEARON LA LLAMADA A BLDERV1 (GO TO DE 200-);
007900*    SOLO PARA TRAZA, NO SE IMPRIME EN EL LISTADO
008000  77  WKS-SALTEADOS-SIN-IMPORTE PIC 9(07) COMP VALUE ZERO.
008100 
008200*--> STATUS DEL OPEN DE BLPRES
008300  01  WKS-FS-STATUS.
008400      05  FS-BLPRES                PIC 9(02) VALUE ZEROES.
008500      05  FSE-BLPRES.
008600          10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
008700          10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
008800          10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
008900      05  PROGRAMA                 PIC X(08) VALUE 'BLLIST1'.
009000      05  ARCHIVO                  PIC X(08) VALUE SPACES.
009100      05  ACCION                   PIC X(10) VALUE SPACES.
009200      05  LLAVE                    PIC X(32) VALUE SPACES.
009300      05  FILLER                   PIC X(10) VALUE SPACES.
009400  01  LLAVE-R REDEFINES LLAVE.
009500      05  LLAVE-PRESUPUESTO-ID     PIC 9(09).
009600      05  FILLER                   PIC X(23).
009700 
009800  01  WKS-FLAGS.
009900      05  WKS-FIN-BLPRES           PIC 9(01) VALUE ZERO.
010000          88  FIN-BLPRES                   VALUE 1.
010100      05  FILLER                   PIC X(09) VALUE SPACES.
010200 
010300*--> WKS-LISTADOS CUENTA TODOS LOS PRESUPUESTOS TRAZADOS, HAYAN
010400*    PASADO O NO POR BLDERV1 (CAMBIO 08/10/2006)
010500  01  WKS-CONTADORES.
010600      05  WKS-LISTADOS             PIC 9(07) COMP VALUE ZERO.
010700      05  FILLER                   PIC X(10) VALUE SPACES.
010800 
010900*--> AREA DE COMUNICACION CON BLDERV1 (CALL USING); LK-D-RESTANTE
011000*    Y LK-D-PORCENTAJE VUELVEN CALCULADOS, LK-D-IMPORTE Y
011100*    LK-D-GASTADO SE MANDAN TAL COMO ESTAN EN BLPRES
011200  01  LK-PARAM-DERIVADO.
011300      05  LK-D-IMPORTE             PIC S9(09)V99 COMP-3.
011400      05  LK-D-GASTADO             PIC S9(09)V99 COMP-3.
011500      05  LK-D-RESTANTE            PIC S9(09)V99 COMP-3.
011600      05  LK-D-PORCENTAJE          PIC 9(03)V9(04) COMP-3.
011700      05  FILLER                   PIC X(05) VALUE SPACES.
011800  01  LK-PARAM-DERIVADO-R REDEFINES LK-PARAM-DERIVADO.
011900      05  FILLER                   PIC X(11).
012000      05  LK-R-RESTANTE-ALFA       PIC S9(11) COMP-3.
012100      05  FILLER                   PIC X(05).
012200 
012300*--> LINEA DE TRAZA POR PRESUPUESTO, AL SYSOUT DEL JOB (CAMBIO
012400*    14/04/2010: REEMPLAZA A LA ANTIGUA LINEA DE DETALLE IMPRESA
012500*    EN SYSPRINT; SE ARMA IGUAL, SOLO CAMBIA EL DESTINO)
012600  01  WKS-LINEA-TRAZA.
012700      05  FILLER                   PIC X(01) VALUE SPACES.
012800      05  WKS-L-PRESUPUESTO-ID     PIC ZZZZZZZZ9.
012900      05  FILLER                   PIC X(02) VALUE SPACES.
013000      05  WKS-L-CATEGORIA-ID       PIC ZZZZZZZZ9.
013100      05  FILLER                   PIC X(02) VALUE SPACES.
013200      05  WKS-L-IMPORTE            PIC ZZZ,ZZZ,ZZ9.99-.
013300      05  FILLER                   PIC X(02) VALUE SPACES.
013400      05  WKS-L-GASTADO            PIC ZZZ,ZZZ,ZZ9.99-.
013500      05  FILLER                   PIC X(02) VALUE SPACES.
013600      05  WKS-L-RESTANTE           PIC ZZZ,ZZZ,ZZ9.99-.
013700      05  FILLER                   PIC X(02) VALUE SPACES.
013800      05  WKS-L-PORCENTAJE         PIC ZZ9.9999.
013900      05  FILLER                   PIC X(46) VALUE SPACES.
013950*--> VISTA ALFA DE LA LINEA DE TRAZA, PARA PODER COMPARARLA
013960*    COMPLETA CONTRA SPACES EN UNA FUTURA RUTINA DE DEPURACION
013970  01  WKS-LINEA-TRAZA-R REDEFINES WKS-LINEA-TRAZA.
013980      05  WKS-TRAZA-ALFA           PIC X(128).
014000 
014100  PROCEDURE DIVISION.
014200*--> FLUJO LINEAL SIN QUIEBRES: ABRE Y RECORRE BLPRES COMPLETO
014300*    HASTA EOF (CAMBIO 14/04/2010: YA NO HAY ENCABEZADO DE
014400*    REPORTE QUE IMPRIMIR ANTES DEL PRIMER PRESUPUESTO)
014500  000-MAIN SECTION.
014600      PERFORM 010-APERTURA-ARCHIVOS
014700      PERFORM 100-LEE-PRESUPUESTO
014800      PERFORM 200-LISTA-PRESUPUESTO THRU 200-LISTA-PRESUPUESTO-E
014900         UNTIL FIN-BLPRES
015000      PERFORM 900-ESTADISTICAS
015100      PERFORM 990-CIERRA-ARCHIVOS
015200      STOP RUN.
015300  000-MAIN-E. EXIT.
015400 
015500  010-APERTURA-ARCHIVOS SECTION.
015600      OPEN INPUT  BLPRES
015700      IF FS-BLPRES NOT = 0
015800         MOVE 'OPEN' TO ACCION
015900         MOVE 'BLPRES' TO ARCHIVO
016000         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016100                                FS-BLPRES, FSE-BLPRES
016200         DISPLAY '>>> BLLIST1 - ERROR AL ABRIR BLPRES <<<'
016300                 UPON CONSOLE
016400         STOP RUN
016500      END-IF.
016600  010-APERTURA-ARCHIVOS-E. EXIT.
016700 
016800*--> LECTURA SECUENCIAL SIMPLE, SIN FILTRO: SE LISTAN TODOS LOS
016900*    PRESUPUESTOS, ACTIVOS O NO (A DIFERENCIA DE BLLIMIT)
017000  100-LEE-PRESUPUESTO SECTION.
017100      READ BLPRES NEXT RECORD
017200        AT END
017300           MOVE 1 TO WKS-FIN-BLPRES
017400      END-READ.
017500  100-LEE-PRESUPUESTO-E. EXIT.
017600 
017700****************************************************************
017800*  200 - DESDE EL CAMBIO 30/07/2007 ESTA UNICA SECTION CUBRE LO  *
017900*        QUE ANTES ERAN 200- Y 210- POR SEPARADO.  UN           *
018000*        PRESUPUESTO CON IMPORTE EN CERO NO TIENE PORCENTAJE    *
018100*        VALIDO (BLDERV1 LO DEVOLVERIA EN CERO IGUAL), ASI QUE   *
018200*        EL GO TO EVITA EL CALL Y ARMA LA LINEA CON RESTANTE Y   *
018300*        PORCENTAJE EN CERO DIRECTAMENTE.                        *
018400****************************************************************
018500  200-LISTA-PRESUPUESTO SECTION.
018600  200-VERIFICA-IMPORTE.
018700      IF PRES-IMPORTE > 0
018800         GO TO 205-CALCULA-DERIVADOS
018900      END-IF
019000      ADD 1 TO WKS-SALTEADOS-SIN-IMPORTE
019100      MOVE 0 TO LK-D-RESTANTE
019200      MOVE 0 TO LK-D-PORCENTAJE
019300      GO TO 210-ARMA-LINEA-DETALLE.
019400 
019500*--> SE LLAMA A BLDERV1 UNA SOLA VEZ POR PRESUPUESTO; LOS DOS
019600*    CAMPOS DEVUELTOS SE USAN SOLO PARA LA TRAZA, NO SE GRABAN
019700  205-CALCULA-DERIVADOS.
019800      MOVE PRES-IMPORTE   TO LK-D-IMPORTE
019900      MOVE PRES-GASTADO   TO LK-D-GASTADO
020000      CALL 'BLDERV1' USING LK-PARAM-DERIVADO.
020100 
020200*--> ARMA LA LINEA DE TRAZA Y LA MANDA POR DISPLAY AL SYSOUT DEL
020300*    JOB (CAMBIO 14/04/2010: ANTES SE ESCRIBIA A SYSPRINT); AVANZA
020400*    LA LECTURA AL FINAL PARA QUE EL PERFORM THRU DESDE 000-MAIN
020500*    CUBRA TODO EL CICLO (LEER, ARMAR, TRAZAR, LEER SIGUIENTE)
020600  210-ARMA-LINEA-DETALLE.
020700      MOVE PRES-PRESUPUESTO-ID TO WKS-L-PRESUPUESTO-ID
020800      MOVE PRES-CATEGORIA-ID   TO WKS-L-CATEGORIA-ID
020900      MOVE PRES-IMPORTE        TO WKS-L-IMPORTE
021000      MOVE PRES-GASTADO        TO WKS-L-GASTADO
021100      MOVE LK-D-RESTANTE       TO WKS-L-RESTANTE
021200      MOVE LK-D-PORCENTAJE     TO WKS-L-PORCENTAJE
021300      DISPLAY WKS-LINEA-TRAZA
021400      ADD 1 TO WKS-LISTADOS
021500      PERFORM 100-LEE-PRESUPUESTO THRU 100-LEE-PRESUPUESTO-E.
021600  200-LISTA-PRESUPUESTO-E. EXIT.
021700 
021800*--> RESUMEN DE FIN DE CORRIDA, AL SYSOUT DEL JOB
021900  900-ESTADISTICAS SECTION.
022000      DISPLAY 'BLLIST1 - PRESUPUESTOS LISTADOS: ' WKS-LISTADOS
022100      DISPLAY 'BLLIST1 - SIN IMPORTE (SALTEADOS): '
022200               WKS-SALTEADOS-SIN-IMPORTE.
022300  900-ESTADISTICAS-E. EXIT.
022400 
022500  990-CIERRA-ARCHIVOS SECTION.
022600      CLOSE BLPRES.
022700  990-CIERRA-ARCHIVOS-E. EXIT.
