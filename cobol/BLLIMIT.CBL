000100****************************************************************
000200* FECHA       : 19/05/1994                                       *
000300* PROGRAMADOR : C.MOLX                                           *
000400* APLICACION  : BILLETERA PERSONAL                                *
000500* PROGRAMA    : BLLIMIT                                           *
000600* TIPO        : SUBPROGRAMA (CALLED)                              *
000700* DESCRIPCION : RECIBE UN GASTO YA POSTEADO (USUARIO, CATEGORIA,  *
000800*             : IMPORTE) Y RECORRE LOS PRESUPUESTOS VIGENTES HOY  *
000900*             : PARA ESE PAR USUARIO/CATEGORIA, ACUMULA EL GASTO  *
001000*             : SOBRE PRES-GASTADO Y EMITE UNA LINEA DE ESTADO    *
001100*             : (NONE / WARNING-80-PERCENT / EXCEEDED) POR CADA   *
001200*             : PRESUPUESTO EVALUADO.                             *
001300* ARCHIVOS    : BLPRES=A (I-O, RECORRIDO SECUENCIAL COMPLETO)     *
001400* LLAMADO POR : BLPOST1                                           *
001500* BPM/RATIONAL: 300413                                            *
001600* NOMBRE      : VERIFICACION DE LIMITE DE PRESUPUESTO             *
001700****************************************************************
001800*                C A M B I O S   A L   P R O G R A M A            *
001900****************************************************************
002000* 19/05/1994  C.MOLX             VERSION INICIAL                  CR940519
002100* 19/05/1994  C.MOLX             INSTALACION EN PRODUCCION        CR940519
002200* 30/11/1996  C.MOLX             SE ACLARA QUE UN PRESUPUESTO SIN CR961130
002300*                                VIGENCIA HOY NO SE TOCA NI SE    *
002400*                                INFORMA (REQ. CONTADURIA)        *
002500* 21/01/1999  J.SALV             AJUSTE Y2K - COMPARACION DE      CR990121
002600*                                FECHAS DE VIGENCIA A 8 POS.      *
002700* 05/06/2002  EEDR               SE CORRIGE EL CALCULO DEL 80% -  CR020605
002800*                                DEBE COMPARARSE EL GASTO NUEVO   *
002900*                                MULTIPLICADO POR 0.80 CONTRA EL  *
003000*                                IMPORTE DEL PRESUPUESTO, NO AL   *
003100*                                REVES (TICKET BPM 300413-02)     *
003200* 09/01/2006  EEDR               SE DOCUMENTA EL ORDEN DE         CR060109
003300*                                PRECEDENCIA EXCEEDED > WARNING   *
003400* 18/05/2007  M.OROZ             SE UNEN 200- A 600- EN UNA SOLA  CR070518
003500*                                SECTION (200-PROCESA-PRESUPUESTO)*
003600*                                CON PARRAFOS SUELTOS Y GO TO     *
003700*                                PARA SALTEAR PRESUPUESTOS QUE NO *
003800*                                SON DEL USUARIO/CATEGORIA O QUE  *
003900*                                NO ESTAN VIGENTES, SIN ANIDAR    *
004000*                                TRES NIVELES DE IF               *
004100* 18/05/2007  M.OROZ             SE AGREGA CONTADOR DE LLAMADAS   CR070518
004200*                                (WKS-CONTADOR-LLAMADAS) PARA     *
004300*                                DIAGNOSTICO DE BLPOST1 - CUANTAS *
004400*                                VECES SE INVOCO BLLIMIT EN LA    *
004500*                                CORRIDA ACTUAL                   *
004600****************************************************************
004700  IDENTIFICATION DIVISION.
004800  PROGRAM-ID.    BLLIMIT.
004900  AUTHOR.        C.MOLX.
005000  INSTALLATION.  BILLETERA PERSONAL.
005100  DATE-WRITTEN.  19/05/1994.
005200  DATE-COMPILED.
005300  SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005400 
005500  ENVIRONMENT DIVISION.
005600  CONFIGURATION SECTION.
005700  SPECIAL-NAMES.
005800      C01                   IS TOP-OF-FORM
005900      CLASS CLASE-NUMERICA  IS '0' THRU '9'
006000      UPSI-0 ON STATUS      IS SW-REPROCESO.
006100 
006200  INPUT-OUTPUT SECTION.
006300  FILE-CONTROL.
006400*--> ACCESO DINAMICO PORQUE 000-MAIN POSICIONA POR RRN AL INICIO
006500*    Y LUEGO 100- AVANZA SECUENCIAL (READ NEXT) HASTA EOF; NO
006600*    HAY UNA LLAVE DE NEGOCIO PARA BUSCAR UN PRESUPUESTO PUNTUAL
006700*    PORQUE BLLIMIT SIEMPRE RECORRE EL MAESTRO COMPLETO.
006800      SELECT BLPRES  ASSIGN   TO BLPRES
006900             ORGANIZATION     IS RELATIVE
007000             ACCESS MODE      IS DYNAMIC
007100             RELATIVE KEY     IS WKS-BLPRES-RRN
007200             FILE STATUS      IS FS-BLPRES
007300                                 FSE-BLPRES.
007400 
007500  DATA DIVISION.
007600  FILE SECTION.
007700*--> LAYOUT COMPLETO EN EL COPY BLPRES (COMPARTIDO CON BLROLL1 Y
007800*    BLLIST1); AQUI SOLO SE USAN PRES-GASTADO, PRES-IMPORTE,
007900*    PRES-USUARIO-ID, PRES-CATEGORIA-ID Y LA VIGENCIA.
008000  FD  BLPRES
008100      LABEL RECORD STANDARD.
008200      COPY BLPRES.
008300 
008400  WORKING-STORAGE SECTION.
008500*--> CONTADOR DE INVOCACIONES DE BLLIMIT DENTRO DE LA MISMA
008600*    CORRIDA DE BLPOST1; SOLO PARA TRAZA, NO SE GRABA EN NINGUN
008700*    ARCHIVO (CAMBIO 18/05/2007)
008800  77  WKS-CONTADOR-LLAMADAS   PIC 9(07) COMP VALUE ZERO.
008900 
009000*--> STATUS/FEEDBACK DEL OPEN, REWRITE Y READ SOBRE BLPRES;
009100*    SE PASA A DEBD1R00 SI EL OPEN FALLA, IGUAL QUE EN EL
009200*    RESTO DE LOS PROGRAMAS DE LA APLICACION
009300  01  WKS-FS-STATUS.
009400      05  FS-BLPRES                PIC 9(02) VALUE ZEROES.
009500      05  FSE-BLPRES.
009600          10  FSE-RETURN           PIC S9(4) COMP-5 VALUE 0.
009700          10  FSE-FUNCTION         PIC S9(4) COMP-5 VALUE 0.
009800          10  FSE-FEEDBACK         PIC S9(4) COMP-5 VALUE 0.
009900      05  PROGRAMA                 PIC X(08) VALUE 'BLLIMIT'.
010000      05  ARCHIVO                  PIC X(08) VALUE 'BLPRES'.
010100      05  ACCION                   PIC X(10) VALUE SPACES.
010200      05  LLAVE                    PIC X(32) VALUE SPACES.
010300      05  FILLER                   PIC X(10) VALUE SPACES.
010400*--> VISTA ALTERNA DE LLAVE USADA AL ARMAR EL MENSAJE PARA
010500*    DEBD1R00 CUANDO FALLA EL OPEN DE BLPRES
010600  01  LLAVE-R REDEFINES LLAVE.
010700      05  LLAVE-PRESUPUESTO-ID     PIC 9(09).
010800      05  FILLER                   PIC X(23).
010900 
011000  01  WKS-BLPRES-CLAVE.
011100      05  WKS-BLPRES-RRN           PIC 9(09) COMP VALUE 1.
011200      05  FILLER                   PIC X(05) VALUE SPACES.
011300 
011400  01  WKS-FECHA-HOY-GRUPO.
011500      05  WKS-FECHA-HOY            PIC 9(08) VALUE ZEROES.
011600      05  FILLER                   PIC X(05) VALUE SPACES.
011700*--> DESGLOSE USADO SI ALGUN DIA SE NECESITA VIGENCIA POR MES
011800*    CALENDARIO EN LUGAR DE COMPARACION DIRECTA DE 8 POSICIONES
011900  01  WKS-FECHA-HOY-R REDEFINES WKS-FECHA-HOY-GRUPO.
012000      05  WKS-FHOY-ANIO            PIC 9(04).
012100      05  WKS-FHOY-MES             PIC 9(02).
012200      05  WKS-FHOY-DIA             PIC 9(02).
012300      05  FILLER                   PIC X(05).
012400 
012500  01  WKS-FLAGS.
012600      05  WKS-FIN-BLPRES           PIC 9(01) VALUE ZERO.
012700          88  FIN-BLPRES                   VALUE 1.
012800      05  WKS-VIGENTE              PIC 9(01) VALUE ZERO.
012900          88  PRESUP-VIGENTE               VALUE 1.
013000      05  FILLER                   PIC X(08) VALUE SPACES.
013100 
013200*--> SE IMPRIMEN EN 900-ESTADISTICAS AL FINAL DE LA CORRIDA;
013300*    AYUDAN A RECONCILIAR CUANTOS PRESUPUESTOS EMITIERON AVISO
013400*    CONTRA LO QUE VE EL USUARIO EN LA APP
013500  01  WKS-CONTADORES.
013600      05  WKS-EVALUADOS            PIC 9(07) COMP VALUE ZERO.
013700      05  WKS-AVISADOS             PIC 9(07) COMP VALUE ZERO.
013800      05  WKS-EXCEDIDOS            PIC 9(07) COMP VALUE ZERO.
013900      05  FILLER                   PIC X(10) VALUE SPACES.
014000 
014100*--> WKS-NUEVO-GASTADO ES EL ACUMULADO QUE SE VA A GRABAR EN
014200*    PRES-GASTADO; WKS-UMBRAL-80 ES EL 80% DE ESE ACUMULADO,
014300*    USADO SOLO PARA LA COMPARACION DE 400-EVALUA-UMBRAL
014400  01  WKS-MONTOS.
014500      05  WKS-NUEVO-GASTADO        PIC S9(09)V99 COMP-3 VALUE 0.
014600      05  WKS-NUEVO-GASTADO-R REDEFINES WKS-NUEVO-GASTADO
014700                                    PIC S9(11) COMP-3.
014800      05  WKS-UMBRAL-80            PIC S9(09)V99 COMP-3 VALUE 0.
014900      05  FILLER                   PIC X(10) VALUE SPACES.
015000 
015100*--> LOS TRES VALORES POSIBLES SON LOS QUE ESPERA EL CONSUMIDOR
015200*    DEL MENSAJE DE ESTADO (LA APP MOVIL, VIA OTRO PROCESO); NO
015300*    SE PUEDE CAMBIAR LA ORTOGRAFIA SIN COORDINAR ESE LADO
015400  01  WKS-ESTADO-GRUPO.
015500      05  WKS-ESTADO               PIC X(18) VALUE SPACES.
015600          88  WKS-ESTADO-NONE               VALUE 'NONE'.
015700          88  WKS-ESTADO-WARNING            VALUE 'WARNING-80-PERCENT'.
015800          88  WKS-ESTADO-EXCEDIDO           VALUE 'EXCEEDED'.
015900      05  FILLER                   PIC X(05) VALUE SPACES.
016000 
016100  LINKAGE SECTION.
016200*--> AREA DE COMUNICACION CON BLPOST1 (CALL USING), NO ES UN
016300*    REGISTRO DE ARCHIVO
016400  01  LK-PARAM-LIMITE.
016500      05  LK-USUARIO-ID            PIC 9(09).
016600      05  LK-CATEGORIA-ID          PIC 9(09).
016700      05  LK-IMPORTE-GASTO         PIC S9(09)V99 COMP-3.
016800      05  FILLER                   PIC X(10).
016900 
017000  PROCEDURE DIVISION USING LK-PARAM-LIMITE.
017100*--> SE POSICIONA EN EL PRIMER RRN Y SE RECORRE TODO BLPRES UNA
017200*    SOLA VEZ POR LLAMADA; NO EXISTE UNA LLAVE DIRECTA POR
017300*    USUARIO/CATEGORIA, EL FILTRO SE HACE REGISTRO A REGISTRO
017400*    EN 200-PROCESA-PRESUPUESTO
017500  000-MAIN SECTION.
017600      ADD 1 TO WKS-CONTADOR-LLAMADAS
017700      OPEN I-O BLPRES
017800      IF FS-BLPRES NOT = 0
017900         MOVE 'OPEN' TO ACCION
018000         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
018100                                FS-BLPRES, FSE-BLPRES
018200         DISPLAY '>>> BLLIMIT - ERROR AL ABRIR BLPRES <<<'
018300                 UPON CONSOLE
018400         GOBACK
018500      END-IF
018600      ACCEPT WKS-FECHA-HOY FROM DATE YYYYMMDD
018700      MOVE 1 TO WKS-BLPRES-RRN
018800      PERFORM 100-LEE-PRESUPUESTO THRU 100-LEE-PRESUPUESTO-E
018900      PERFORM 200-PROCESA-PRESUPUESTO THRU 200-PROCESA-PRESUPUESTO-E
019000         UNTIL FIN-BLPRES
019100      PERFORM 900-ESTADISTICAS
019200      CLOSE BLPRES
019300      GOBACK.
019400  000-MAIN-E. EXIT.
019500 
019600  100-LEE-PRESUPUESTO SECTION.
019700      READ BLPRES NEXT RECORD
019800        AT END
019900           MOVE 1 TO WKS-FIN-BLPRES
020000      END-READ.
020100  100-LEE-PRESUPUESTO-E. EXIT.
020200 
020300****************************************************************
020400*  200 - DESDE EL CAMBIO 18/05/2007 ESTA UNICA SECTION CUBRE LO  *
020500*        QUE ANTES ERAN CINCO SECTIONS SEPARADAS (200 A 600).    *
020600*        CADA PARRAFO TERMINA CON UN GO TO A LA SALIDA SI EL     *
020700*        PRESUPUESTO NO APLICA, EN LUGAR DE ANIDAR EL RESTO DE   *
020800*        LA LOGICA DENTRO DE UN IF; EL ULTIMO PARRAFO (600-)     *
020900*        SIEMPRE AVANZA LA LECTURA ANTES DE SALIR.               *
021000****************************************************************
021100  200-PROCESA-PRESUPUESTO SECTION.
021200  200-FILTRA-USUARIO-CATEGORIA.
021300*--> UN PRESUPUESTO QUE NO PERTENECE AL USUARIO/CATEGORIA DEL
021400*    GASTO RECIBIDO NO SE TOCA; SE SALTA DIRECTO A LEER EL
021500*    SIGUIENTE REGISTRO DE BLPRES
021600      IF PRES-USUARIO-ID NOT = LK-USUARIO-ID
021700         OR PRES-CATEGORIA-ID NOT = LK-CATEGORIA-ID
021800         GO TO 700-AVANZA-LECTURA
021900      END-IF.
022000 
022100  210-FILTRA-VIGENCIA.
022200*--> UN PRESUPUESTO ESTA VIGENTE SI HOY CAE ENTRE SU FECHA DE
022300*    INICIO Y SU FECHA DE FIN, AMBAS INCLUSIVE; SI NO ESTA
022400*    VIGENTE NO SE ACUMULA NI SE INFORMA (REQ. CONTADURIA,
022500*    CAMBIO 30/11/1996)
022600      IF PRES-FECHA-INICIO <= WKS-FECHA-HOY
022700         AND WKS-FECHA-HOY <= PRES-FECHA-FIN
022800         MOVE 1 TO WKS-VIGENTE
022900      ELSE
023000         MOVE 0 TO WKS-VIGENTE
023100         GO TO 700-AVANZA-LECTURA
023200      END-IF
023300      ADD 1 TO WKS-EVALUADOS.
023400 
023500*--> SUMA EL GASTO NUEVO SOBRE LO YA ACUMULADO EN EL
023600*    PRESUPUESTO; TODAVIA NO SE GRABA, SOLO SE CALCULA EN
023700*    MEMORIA PARA QUE 400- PUEDA EVALUAR EL UMBRAL ANTES
023800*    DE TOCAR EL ARCHIVO
023900  300-ACUMULA-GASTO.
024000      COMPUTE WKS-NUEVO-GASTADO = PRES-GASTADO + LK-IMPORTE-GASTO.
024100 
024200*--> EL ORDEN DE EVALUACION ES FIJO: EXCEEDED TIENE PRECEDENCIA
024300*    SOBRE WARNING-80-PERCENT.  NO SE EVALUA EL 80% SI YA SE
024400*    SUPERO EL IMPORTE COMPLETO (TICKET BPM 300413-02)
024500  400-EVALUA-UMBRAL.
024600      IF WKS-NUEVO-GASTADO > PRES-IMPORTE
024700         MOVE 'EXCEEDED' TO WKS-ESTADO
024800         ADD 1 TO WKS-EXCEDIDOS
024900      ELSE
025000         COMPUTE WKS-UMBRAL-80 = WKS-NUEVO-GASTADO * 0.80
025100         IF WKS-UMBRAL-80 > PRES-IMPORTE
025200            MOVE 'WARNING-80-PERCENT' TO WKS-ESTADO
025300            ADD 1 TO WKS-AVISADOS
025400         ELSE
025500            MOVE 'NONE' TO WKS-ESTADO
025600         END-IF
025700      END-IF.
025800 
025900*--> REGRABA BLPRES CON EL NUEVO ACUMULADO YA DECIDIDO EN 300-;
026000*    SI FALLA EL REWRITE SOLO SE INFORMA, NO SE DETIENE LA
026100*    CORRIDA PORQUE EL GASTO YA FUE POSTEADO POR BLPOST1
026200  500-GRABA-PRESUPUESTO.
026300      MOVE WKS-NUEVO-GASTADO TO PRES-GASTADO
026400      REWRITE REG-BLPRES
026500      IF FS-BLPRES NOT = 0
026600         DISPLAY 'BLLIMIT - ERROR AL REGRABAR BLPRES, STATUS: '
026700                  FS-BLPRES ' PRESUPUESTO: ' PRES-PRESUPUESTO-ID
026800      END-IF.
026900 
027000*--> UNA LINEA POR PRESUPUESTO EVALUADO AL SYSOUT DEL JOB;
027100*    ESTE ES EL UNICO LUGAR DONDE SE VE EL ESTADO CALCULADO
027200*    EN 400- SI NO SE MIRA EL ARCHIVO DE SALIDA DEL PROCESO
027300  600-INFORMA-ESTADO.
027400      DISPLAY 'BLLIMIT - PRESUPUESTO: ' PRES-PRESUPUESTO-ID
027500               ' CATEGORIA: '           PRES-CATEGORIA-ID
027600               ' GASTADO: '             WKS-NUEVO-GASTADO
027700               ' ESTADO: '              WKS-ESTADO.
027800 
027900*--> PUNTO UNICO DE AVANCE DE LECTURA; LO ALCANZAN TANTO LOS
028000*    PRESUPUESTOS PROCESADOS DE PUNTA A PUNTA COMO LOS QUE SE
028100*    SALTEARON POR NO SER DEL USUARIO/CATEGORIA O NO ESTAR
028200*    VIGENTES (GO TO DESDE 200- Y 210-)
028300  700-AVANZA-LECTURA.
028400      PERFORM 100-LEE-PRESUPUESTO THRU 100-LEE-PRESUPUESTO-E.
028500  200-PROCESA-PRESUPUESTO-E. EXIT.
028600 
028700*--> RESUMEN DE FIN DE CORRIDA; SE ENVIA AL SYSOUT DEL JOB
028800*    JUNTO CON LA SALIDA DE 600- DE CADA PRESUPUESTO EVALUADO
028900  900-ESTADISTICAS SECTION.
029000      DISPLAY 'BLLIMIT - PRESUPUESTOS EVALUADOS: ' WKS-EVALUADOS
029100      DISPLAY 'BLLIMIT - EN WARNING-80-PERCENT  : ' WKS-AVISADOS
029200      DISPLAY 'BLLIMIT - EXCEDIDOS              : ' WKS-EXCEDIDOS.
029300  900-ESTADISTICAS-E. EXIT.
